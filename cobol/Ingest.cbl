000010 IDENTIFICATION DIVISION.                                                 
000020 PROGRAM-ID.     INGEST.                                                  
000030 AUTHOR.         G. VASQUEZ.                                              
000040 INSTALLATION.   3CB GAME RESULTS UNIT.                                   
000050 DATE-WRITTEN.   03/14/1987.                                              
000060 DATE-COMPILED.                                                           
000070 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.                        
000080*                                                                         
000090***************************************************************           
000100*                      C H A N G E   L O G                    *           
000110***************************************************************           
000120* 03/14/87 GVS  INITIAL RELEASE.  LOADS A TOURNAMENT RESULT       CR1002  
000130*               SHEET INTO THE PER-DECK MATCHUP MASTER AND        CR1002  
000140*               THE MASTER DECK INDEX.                            CR1002  
000150* 06/02/88 GVS  ADDED CARRY-FORWARD LOGIC FOR BLANK DECK AND      CR1041  
000160*               OPPONENT NAMES - SHEET ROWS COME IN PAIRS.        CR1041  
000170* 11/19/90 RTP  CONFLICTING RESULT FOR THE SAME PAIR NOW          CR1180  
000180*               ABENDS THE RUN INSTEAD OF JUST WARNING.           CR1180  
000190* 02/27/93 RTP  RAISED SHEET AND MASTER TABLE LIMITS AFTER        CR1355  
000200*               THE SPRING QUALIFIER OVERFLOWED WS-SHEET-TBL.     CR1355  
000210* 08/08/96 LMK  DECK INDEX MERGE REWRITTEN - OLD VERSION LEFT     CR1522  
000220*               DUPLICATE ENTRIES WHEN A DECK CAME BACK AFTER     CR1522  
000230*               A BYE WEEK.                                       CR1522  
000240* 01/06/99 LMK  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN THIS       CR1699  
000250*               PROGRAM.  NO CHANGE REQUIRED, SIGNED OFF.         CR1699  
000260* 09/23/02 DWH  ROUNDED THE PAIR AVERAGE TO 4 DECIMALS - SOME     CR1840  
000270*               TIES WERE LOSING A DIGIT ON REINGEST.             CR1840  
000280* 04/11/05 DWH  MATCHUP MASTER MERGE MISSED A DECK THAT SAT       CR1907  
000290*               OUT THE WEEK WHEN DECKS BOTH BEFORE AND           CR1907  
000300*               AFTER IT PLAYED - ITS OLD ROWS WERE NEVER         CR1907  
000310*               COMPARED AND GOT DUPLICATED ON OUTPUT.  ADDED     CR1907  
000320*               3020-SKIP-UNLISTED-DECK TO DRAIN THE GAP.         CR1907  
000330* 07/18/05 DWH  REPLACED THE LINEAR OLD-ROW SCAN IN               CR1920  
000340*               3400-POST-GROUPS-TO-OLD WITH A SEARCH ALL - THE   CR1920  
000350*               DRAINED BLOCK IS ALREADY IN OPPONENT-ASCENDING    CR1920  
000360*               ORDER (MATCH-MASTER-IN IS SORTED DECK/OPPONENT)   CR1920  
000370*               SO THE KEYED REDEFINITION WAS SAFE TO SEARCH -    CR1920  
000380*               IT HAD BEEN DECLARED BUT NEVER ACTUALLY USED.     CR1920  
000390* 08/01/05 DWH  FIXED MATCH-MASTER-IN/-OUT RECORD LENGTH - THE    CR1931  
000400*               S9V9999 SIGN IS LEADING SEPARATE RESULT FIELD     CR1931  
000410*               IS 6 BYTES, NOT 5, SO THE FD WAS ONE BYTE SHORT   CR1931  
000420*               OF THE ACTUAL 263-BYTE RECORD.                    CR1931  
000430* 08/01/05 DWH  PULLED THE FILE-STATUS BYTES AND EOF/FOUND        CR1931  
000440*               SWITCHES BACK OUT OF WS-FILE-STATUSES AND         CR1931  
000450*               WS-SWITCHES INTO STANDALONE 77-LEVEL ITEMS,       CR1931  
000460*               MATCHING HOW THE REST OF THE SHOP DECLARES        CR1931  
000470*               THIS CLASS OF FIELD.                              CR1931  
000480***************************************************************           
000490*                                                                         
000500* THIS RUN READS THE WEEKLY TOURNAMENT RESULT SHEET (ONE ROW              
000510* PER MATCH, TWO ROWS PER GAME) AND POSTS THE AVERAGED RESULT             
000520* OF EACH DECK/OPPONENT PAIR INTO THE CONSOLIDATED MATCHUP                
000530* MASTER.  A DECK/OPPONENT PAIR ALREADY ON THE MASTER WITH A              
000540* DIFFERENT RESULT IS A DATA ERROR AND STOPS THE RUN - SEE                
000550* 3500-CONFLICT-ABORT BELOW.                                              
000560*                                                                         
000570 ENVIRONMENT DIVISION.                                                    
000580 CONFIGURATION SECTION.                                                   
000590 SPECIAL-NAMES.                                                           
000600     C01 IS TOP-OF-FORM.                                                  
000610*                                                                         
000620 INPUT-OUTPUT SECTION.                                                    
000630 FILE-CONTROL.                                                            
000640     SELECT TOURN-SHEET  ASSIGN TO TOURNSHT                               
000650            ORGANIZATION IS SEQUENTIAL                                    
000660            FILE STATUS  IS FS-TOURN-SHEET.                               
000670*                                                                         
000680     SELECT MATCH-MASTER-IN                                               
000690            ASSIGN TO MTCHOLD                                             
000700            ORGANIZATION IS SEQUENTIAL                                    
000710            FILE STATUS  IS FS-MATCH-MASTER-IN.                           
000720*                                                                         
000730     SELECT MATCH-MASTER-OUT                                              
000740            ASSIGN TO MTCHNEW                                             
000750            ORGANIZATION IS SEQUENTIAL                                    
000760            FILE STATUS  IS FS-MATCH-MASTER-OUT.                          
000770*                                                                         
000780     SELECT DECK-INDEX-IN   ASSIGN TO DECKOLD                             
000790            ORGANIZATION IS LINE SEQUENTIAL                               
000800            FILE STATUS  IS FS-DECK-INDEX-IN.                             
000810*                                                                         
000820     SELECT DECK-INDEX-OUT  ASSIGN TO DECKNEW                             
000830            ORGANIZATION IS LINE SEQUENTIAL                               
000840            FILE STATUS  IS FS-DECK-INDEX-OUT.                            
000850*                                                                         
000860 DATA DIVISION.                                                           
000870 FILE SECTION.                                                            
000880*                                                                         
000890 FD  TOURN-SHEET                                                          
000900     RECORD CONTAINS 260 CHARACTERS                                       
000910     RECORDING MODE IS F.                                                 
000920 01  TS-RECORD.                                                           
000930     05  TS-DECK-NAME            PIC X(128).                              
000940     05  TS-OPP-DECK-NAME        PIC X(128).                              
000950     05  TS-RESULT-CODE          PIC X(04).                               
000960*                                                                         
000970 FD  MATCH-MASTER-IN                                                      
000980     RECORD CONTAINS 263 CHARACTERS                                       
000990     RECORDING MODE IS F.                                                 
001000 01  MI-RECORD.                                                           
001010     05  MI-DECK-NAME            PIC X(128).                              
001020     05  MI-OPP-DECK-NAME        PIC X(128).                              
001030     05  MI-RESULT               PIC S9V9999                              
001040                                 SIGN IS LEADING SEPARATE.                
001050     05  FILLER                  PIC X(01).                               
001060*                                                                         
001070 FD  MATCH-MASTER-OUT                                                     
001080     RECORD CONTAINS 263 CHARACTERS                                       
001090     RECORDING MODE IS F.                                                 
001100 01  MO-RECORD.                                                           
001110     05  MO-DECK-NAME            PIC X(128).                              
001120     05  MO-OPP-DECK-NAME        PIC X(128).                              
001130     05  MO-RESULT               PIC S9V9999                              
001140                                 SIGN IS LEADING SEPARATE.                
001150     05  FILLER                  PIC X(01).                               
001160*                                                                         
001170 FD  DECK-INDEX-IN.                                                       
001180 01  DI-RECORD.                                                           
001190     05  DI-DECK-NAME            PIC X(128).                              
001200*                                                                         
001210 FD  DECK-INDEX-OUT.                                                      
001220 01  DO-RECORD.                                                           
001230     05  DO-DECK-NAME            PIC X(128).                              
001240*                                                                         
001250 WORKING-STORAGE SECTION.                                                 
001260*                                                                         
001270 77  FS-TOURN-SHEET          PIC X(02) VALUE SPACES.                      
001280 77  FS-MATCH-MASTER-IN      PIC X(02) VALUE SPACES.                      
001290 77  FS-MATCH-MASTER-OUT     PIC X(02) VALUE SPACES.                      
001300 77  FS-DECK-INDEX-IN        PIC X(02) VALUE SPACES.                      
001310 77  FS-DECK-INDEX-OUT       PIC X(02) VALUE SPACES.                      
001320*                                                                         
001330 77  WS-SHEET-EOF            PIC X(01) VALUE "N".                         
001340     88  SHEET-EOF                      VALUE "Y".                        
001350 77  WS-MASTER-IN-EOF        PIC X(01) VALUE "N".                         
001360     88  MASTER-IN-EOF                  VALUE "Y".                        
001370 77  WS-INDEX-IN-EOF         PIC X(01) VALUE "N".                         
001380     88  INDEX-IN-EOF                   VALUE "Y".                        
001390 77  WS-OLD-FOUND-SW         PIC X(01) VALUE "N".                         
001400     88  OLD-PAIR-FOUND                 VALUE "Y".                        
001410 77  WS-DECK-FOUND-SW        PIC X(01) VALUE "N".                         
001420     88  DECK-ALREADY-LISTED            VALUE "Y".                        
001430*                                                                         
001440* CONSTANTS                                                               
001450 01  WS-CONSTANTS.                                                        
001460     05  WS-ONE                  PIC S9(04) COMP VALUE 1.                 
001470     05  WS-ZERO-RESULT          PIC S9V9999 VALUE 0.                     
001480*                                                                         
001490* CAPACITY LIMITS FOR THIS RUN - RAISED PER CR1355 (2/93).                
001500 01  WS-LIMITS.                                                           
001510     05  WS-MAX-SHEET-ROWS       PIC S9(04) COMP VALUE 2000.              
001520     05  WS-MAX-DECKS            PIC S9(04) COMP VALUE 500.               
001530     05  WS-MAX-GROUP-OPP        PIC S9(04) COMP VALUE 300.               
001540     05  WS-MAX-MASTER-ROWS      PIC S9(04) COMP VALUE 8000.              
001550*                                                                         
001560* CARRY-FORWARD HOLD AREA - A BLANK FIELD REPEATS THE LAST ROW.           
001570 01  WS-CARRY-FORWARD.                                                    
001580     05  WS-CF-DECK-NAME         PIC X(128) VALUE SPACES.                 
001590     05  WS-CF-OPP-DECK-NAME     PIC X(128) VALUE SPACES.                 
001600     05  WS-CF-RESULT-CODE       PIC X(04)  VALUE SPACES.                 
001610*                                                                         
001620* THE WHOLE SHEET, NORMALIZED, AWAITING GROUPING.                         
001630 01  WS-SHEET-TABLE.                                                      
001640     05  WS-SHEET-ROW OCCURS 2000 TIMES                                   
001650         INDEXED BY WS-SHT-IDX.                                           
001660         10  WS-SHT-DECK         PIC X(128).                              
001670         10  WS-SHT-OPP          PIC X(128).                              
001680         10  WS-SHT-VALUE        PIC S9V9999.                             
001690 01  WS-SHEET-COUNT              PIC S9(04) COMP VALUE 0.                 
001700*                                                                         
001710* REDEFINITION USED ONLY WHEN SORTING THE SHEET BY DECK/OPP               
001720* DURING GROUPING - SEE 2000-GROUP-AND-AVERAGE.                           
001730 01  WS-SHEET-TABLE-SRT REDEFINES WS-SHEET-TABLE.                         
001740     05  WS-SHT-SRT-ROW OCCURS 2000 TIMES                                 
001750         INDEXED BY WS-SHT-SRT-IDX.                                       
001760         10  WS-SHT-SRT-KEY.                                              
001770             15  WS-SHT-SRT-DECK PIC X(128).                              
001780             15  WS-SHT-SRT-OPP  PIC X(128).                              
001790         10  WS-SHT-SRT-VALUE    PIC S9V9999.                             
001800*                                                                         
001810* DISTINCT DECK NAMES SEEN ON THIS SHEET, KEPT SORTED ASCENDING           
001820* AS THEY ARE ENCOUNTERED - PROCESSED IN THIS ORDER PER THE               
001830* BATCH RULE "FOR EACH DISTINCT DECK-NAME (ASCENDING ORDER)".             
001840 01  WS-SEEN-DECK-TABLE.                                                  
001850     05  WS-SEEN-DECK OCCURS 500 TIMES                                    
001860         ASCENDING KEY WS-SEEN-DECK-NAME                                  
001870         INDEXED BY WS-SEEN-IDX.                                          
001880         10  WS-SEEN-DECK-NAME   PIC X(128).                              
001890 01  WS-SEEN-DECK-COUNT          PIC S9(04) COMP VALUE 0.                 
001900*                                                                         
001910* ONE GROUPED (DECK, OPPONENT, AVERAGED RESULT) ROW PER PAIR,             
001920* RE-BUILT FOR EACH DECK AS 2000-GROUP-AND-AVERAGE RUNS.                  
001930 01  WS-GROUP-TABLE.                                                      
001940     05  WS-GROUP-ROW OCCURS 300 TIMES                                    
001950         INDEXED BY WS-GRP-IDX.                                           
001960         10  WS-GRP-OPP          PIC X(128).                              
001970         10  WS-GRP-SUM          PIC S9(05)V9999.                         
001980         10  WS-GRP-CNT          PIC S9(04) COMP.                         
001990         10  WS-GRP-RESULT       PIC S9V9999.                             
002000 01  WS-GROUP-COUNT               PIC S9(04) COMP VALUE 0.                
002010*                                                                         
002020* THE CURRENT DECK'S EXISTING MATCHUP ROWS, LOADED FROM THE               
002030* OLD MASTER (SUBSTITUTES FOR "LOAD ITS MATCHUP FILE" - THE               
002040* KEYED LOOKUP IS A SEARCH ALL - SEE 3400-POST-GROUPS-TO-OLD).            
002050 01  WS-OLD-ROW-TABLE.                                                    
002060     05  WS-OLD-ROW OCCURS 300 TIMES                                      
002070         INDEXED BY WS-OLD-IDX.                                           
002080         10  WS-OLD-OPP          PIC X(128).                              
002090         10  WS-OLD-RESULT       PIC S9V9999.                             
002100 01  WS-OLD-ROW-COUNT            PIC S9(04) COMP VALUE 0.                 
002110*                                                                         
002120* REDEFINITION OF THE OLD-ROW TABLE, KEYED BY OPPONENT -                  
002130* SAFE TO SEARCH ALL BECAUSE A DRAINED BLOCK ARRIVES IN                   
002140* OPPONENT-ASCENDING ORDER ALREADY (SEE 3100-DRAIN-DECK-                  
002150* BLOCK) - MATCH-MASTER-IN IS SORTED BY DECK THEN OPPONENT.               
002160 01  WS-OLD-ROW-TABLE-KEYED REDEFINES WS-OLD-ROW-TABLE.                   
002170    05  WS-OLDK-ROW OCCURS 1 TO 300 TIMES                                 
002180        DEPENDING ON WS-OLD-ROW-COUNT                                     
002190        ASCENDING KEY WS-OLDK-OPP                                         
002200        INDEXED BY WS-OLDK-IDX.                                           
002210         10  WS-OLDK-OPP         PIC X(128).                              
002220         10  WS-OLDK-RESULT      PIC S9V9999.                             
002230*                                                                         
002240* ONE BUFFERED MASTER ROW HELD OVER FROM THE PRIOR DECK WHEN              
002250* MATCH-MASTER-IN WAS READ ONE DECK TOO FAR.                              
002260 01  WS-MASTER-LOOKAHEAD.                                                 
002270     05  WS-MLA-VALID            PIC X(01) VALUE "N".                     
002280         88  MLA-IS-VALID                  VALUE "Y".                     
002290     05  WS-MLA-DECK-NAME        PIC X(128).                              
002300     05  WS-MLA-OPP-DECK-NAME    PIC X(128).                              
002310     05  WS-MLA-RESULT           PIC S9V9999.                             
002320*                                                                         
002330 01  WS-CURRENT-DECK             PIC X(128) VALUE SPACES.                 
002340*                                                                         
002350* ALTERNATE VIEW OF A DECK NAME AS ITS 3 " | "-SEPARATED                  
002360* CARDS - USED WHEN A DIAGNOSTIC NEEDS TO SHOW CARD NAMES                 
002370* RATHER THAN THE RAW DECK STRING.                                        
002380 01  WS-CURRENT-DECK-CARDS REDEFINES WS-CURRENT-DECK.                     
002390     05  WS-CDK-CARD1            PIC X(40).                               
002400     05  WS-CDK-SEP1             PIC X(03).                               
002410     05  WS-CDK-CARD2            PIC X(40).                               
002420     05  WS-CDK-SEP2             PIC X(03).                               
002430     05  WS-CDK-CARD3            PIC X(40).                               
002440     05  FILLER                  PIC X(02).                               
002450*                                                                         
002460* ABEND TEXT FOR 3500-CONFLICT-ABORT.                                     
002470 01  WS-ABEND-MESSAGE.                                                    
002480     05  FILLER                  PIC X(21)                                
002490             VALUE "INGEST ABEND - CR1180".                               
002500     05  FILLER                  PIC X(01) VALUE SPACE.                   
002510     05  WS-ABEND-DECK           PIC X(128).                              
002520     05  FILLER                  PIC X(04) VALUE " VS ".                  
002530     05  WS-ABEND-OPP            PIC X(128).                              
002540*                                                                         
002550 PROCEDURE DIVISION.                                                      
002560*                                                                         
002570 0000-MAIN-LINE.                                                          
002580     PERFORM 0100-OPEN-FILES                                              
002590        THRU 0100-EXIT                                                    
002600*                                                                         
002610     PERFORM 1000-READ-SHEET                                              
002620        THRU 1000-EXIT                                                    
002630       UNTIL SHEET-EOF                                                    
002640*                                                                         
002650     PERFORM 2000-GROUP-AND-AVERAGE                                       
002660        THRU 2000-EXIT                                                    
002670       VARYING WS-SEEN-IDX FROM 1 BY 1                                    
002680         UNTIL WS-SEEN-IDX > WS-SEEN-DECK-COUNT                           
002690*                                                                         
002700     PERFORM 5000-COPY-REMAINING-MASTER                                   
002710        THRU 5000-EXIT                                                    
002720*                                                                         
002730     PERFORM 6000-MERGE-DECK-INDEX                                        
002740        THRU 6000-EXIT                                                    
002750*                                                                         
002760     PERFORM 0900-CLOSE-FILES                                             
002770        THRU 0900-EXIT                                                    
002780*                                                                         
002790     STOP RUN.                                                            
002800*                                                                         
002810 0100-OPEN-FILES.                                                         
002820     OPEN INPUT  TOURN-SHEET                                              
002830          INPUT  MATCH-MASTER-IN                                          
002840          INPUT  DECK-INDEX-IN                                            
002850     OPEN OUTPUT MATCH-MASTER-OUT                                         
002860          OUTPUT DECK-INDEX-OUT                                           
002870     IF FS-TOURN-SHEET NOT = "00"                                         
002880         DISPLAY "INGEST - CANNOT OPEN TOURNSHT, FS="                     
002890                 FS-TOURN-SHEET                                           
002900         MOVE "Y" TO WS-SHEET-EOF                                         
002910     END-IF.                                                              
002920 0100-EXIT.                                                               
002930     EXIT.                                                                
002940*                                                                         
002950*-----------------------------------------------------------*             
002960* BATCH FLOW STEPS 1-4 : READ THE SHEET, CARRY FORWARD       *            
002970* BLANK FIELDS, MAP THE RESULT CODE, AND STACK THE ROW.      *            
002980*-----------------------------------------------------------*             
002990 1000-READ-SHEET.                                                         
003000     READ TOURN-SHEET                                                     
003010         AT END                                                           
003020             MOVE "Y" TO WS-SHEET-EOF                                     
003030             GO TO 1000-EXIT                                              
003040     END-READ                                                             
003050*                                                                         
003060     IF TS-DECK-NAME NOT = SPACES                                         
003070         MOVE TS-DECK-NAME     TO WS-CF-DECK-NAME                         
003080     END-IF                                                               
003090     IF TS-OPP-DECK-NAME NOT = SPACES                                     
003100         MOVE TS-OPP-DECK-NAME TO WS-CF-OPP-DECK-NAME                     
003110     END-IF                                                               
003120     IF TS-RESULT-CODE NOT = SPACES                                       
003130         MOVE TS-RESULT-CODE   TO WS-CF-RESULT-CODE                       
003140     END-IF                                                               
003150*                                                                         
003160     ADD WS-ONE TO WS-SHEET-COUNT                                         
003170     MOVE WS-CF-DECK-NAME     TO WS-SHT-DECK (WS-SHEET-COUNT)             
003180     MOVE WS-CF-OPP-DECK-NAME TO WS-SHT-OPP  (WS-SHEET-COUNT)             
003190     PERFORM 1100-MAP-RESULT-CODE THRU 1100-EXIT                          
003200*                                                                         
003210     PERFORM 1700-REMEMBER-DECK THRU 1700-EXIT.                           
003220 1000-EXIT.                                                               
003230     EXIT.                                                                
003240*                                                                         
003250 1100-MAP-RESULT-CODE.                                                    
003260     EVALUATE WS-CF-RESULT-CODE                                           
003270         WHEN "Win"  MOVE 1  TO WS-SHT-VALUE (WS-SHEET-COUNT)             
003280         WHEN "Tie"  MOVE 0  TO WS-SHT-VALUE (WS-SHEET-COUNT)             
003290         WHEN "Loss" MOVE -1 TO WS-SHT-VALUE (WS-SHEET-COUNT)             
003300         WHEN OTHER                                                       
003310             DISPLAY "INGEST - BAD RESULT CODE ["                         
003320                     WS-CF-RESULT-CODE "] ROW "                           
003330                     WS-SHEET-COUNT                                       
003340             MOVE 0 TO WS-SHT-VALUE (WS-SHEET-COUNT)                      
003350     END-EVALUATE.                                                        
003360 1100-EXIT.                                                               
003370     EXIT.                                                                
003380*                                                                         
003390* INSERTION-SORT THE NEW DECK NAME INTO WS-SEEN-DECK-TABLE,               
003400* SKIPPING IT IF IT IS ALREADY THERE.  SMALL TABLE, SMALL                 
003410* SHEET - A PLAIN INSERTION SORT IS PLENTY FAST ENOUGH.                   
003420 1700-REMEMBER-DECK.                                                      
003430     MOVE "N" TO WS-DECK-FOUND-SW                                         
003440     SET WS-SEEN-IDX TO 1                                                 
003450     PERFORM 1750-SCAN-SEEN-DECKS THRU 1750-EXIT                          
003460       UNTIL WS-SEEN-IDX > WS-SEEN-DECK-COUNT                             
003470          OR DECK-ALREADY-LISTED                                          
003480*                                                                         
003490     IF NOT DECK-ALREADY-LISTED                                           
003500         PERFORM 1780-INSERT-SEEN-DECK THRU 1780-EXIT                     
003510     END-IF.                                                              
003520 1700-EXIT.                                                               
003530     EXIT.                                                                
003540*                                                                         
003550 1750-SCAN-SEEN-DECKS.                                                    
003560     IF WS-SEEN-DECK-NAME (WS-SEEN-IDX) = WS-CF-DECK-NAME                 
003570         MOVE "Y" TO WS-DECK-FOUND-SW                                     
003580     ELSE                                                                 
003590         SET WS-SEEN-IDX UP BY 1                                          
003600     END-IF.                                                              
003610 1750-EXIT.                                                               
003620     EXIT.                                                                
003630*                                                                         
003640 1780-INSERT-SEEN-DECK.                                                   
003650     ADD WS-ONE TO WS-SEEN-DECK-COUNT                                     
003660     SET WS-SEEN-IDX TO WS-SEEN-DECK-COUNT                                
003670*                                                                         
003680     PERFORM 1785-SHIFT-UP THRU 1785-EXIT                                 
003690       UNTIL WS-SEEN-IDX = 1                                              
003700          OR WS-SEEN-DECK-NAME (WS-SEEN-IDX - 1)                          
003710               NOT > WS-CF-DECK-NAME                                      
003720*                                                                         
003730     MOVE WS-CF-DECK-NAME TO WS-SEEN-DECK-NAME (WS-SEEN-IDX).             
003740 1780-EXIT.                                                               
003750     EXIT.                                                                
003760*                                                                         
003770 1785-SHIFT-UP.                                                           
003780     MOVE WS-SEEN-DECK-NAME (WS-SEEN-IDX - 1)                             
003790       TO WS-SEEN-DECK-NAME (WS-SEEN-IDX)                                 
003800     SET WS-SEEN-IDX DOWN BY 1.                                           
003810 1785-EXIT.                                                               
003820     EXIT.                                                                
003830*                                                                         
003840*-----------------------------------------------------------*             
003850* BATCH FLOW STEPS 4-6 : GROUP BY (DECK, OPPONENT), AVERAGE  *            
003860* THE RAW RESULTS, THEN MERGE THE DECK AGAINST THE MASTER.   *            
003870*-----------------------------------------------------------*             
003880 2000-GROUP-AND-AVERAGE.                                                  
003890     MOVE WS-SEEN-DECK-NAME (WS-SEEN-IDX) TO WS-CURRENT-DECK              
003900     MOVE 0 TO WS-GROUP-COUNT                                             
003910*                                                                         
003920     PERFORM 2100-SCAN-SHEET-FOR-DECK THRU 2100-EXIT                      
003930       VARYING WS-SHT-IDX FROM 1 BY 1                                     
003940         UNTIL WS-SHT-IDX > WS-SHEET-COUNT                                
003950*                                                                         
003960     PERFORM 2500-AVERAGE-GROUPS THRU 2500-EXIT                           
003970       VARYING WS-GRP-IDX FROM 1 BY 1                                     
003980         UNTIL WS-GRP-IDX > WS-GROUP-COUNT                                
003990*                                                                         
004000     PERFORM 3000-MERGE-DECK THRU 3000-EXIT.                              
004010 2000-EXIT.                                                               
004020     EXIT.                                                                
004030*                                                                         
004040 2100-SCAN-SHEET-FOR-DECK.                                                
004050     IF WS-SHT-DECK (WS-SHT-IDX) = WS-CURRENT-DECK                        
004060         PERFORM 2200-ACCUM-OPPONENT THRU 2200-EXIT                       
004070     END-IF.                                                              
004080 2100-EXIT.                                                               
004090     EXIT.                                                                
004100*                                                                         
004110 2200-ACCUM-OPPONENT.                                                     
004120     MOVE "N" TO WS-OLD-FOUND-SW                                          
004130     SET WS-GRP-IDX TO 1                                                  
004140     PERFORM 2250-SCAN-GROUP THRU 2250-EXIT                               
004150       UNTIL WS-GRP-IDX > WS-GROUP-COUNT                                  
004160          OR OLD-PAIR-FOUND                                               
004170*                                                                         
004180     IF NOT OLD-PAIR-FOUND                                                
004190         ADD WS-ONE TO WS-GROUP-COUNT                                     
004200         SET WS-GRP-IDX TO WS-GROUP-COUNT                                 
004210         MOVE WS-SHT-OPP (WS-SHT-IDX) TO WS-GRP-OPP (WS-GRP-IDX)          
004220         MOVE 0 TO WS-GRP-SUM (WS-GRP-IDX)                                
004230         MOVE 0 TO WS-GRP-CNT (WS-GRP-IDX)                                
004240     END-IF                                                               
004250*                                                                         
004260     ADD WS-SHT-VALUE (WS-SHT-IDX) TO WS-GRP-SUM (WS-GRP-IDX)             
004270     ADD WS-ONE             TO WS-GRP-CNT (WS-GRP-IDX).                   
004280 2200-EXIT.                                                               
004290     EXIT.                                                                
004300*                                                                         
004310 2250-SCAN-GROUP.                                                         
004320     IF WS-GRP-OPP (WS-GRP-IDX) = WS-SHT-OPP (WS-SHT-IDX)                 
004330         MOVE "Y" TO WS-OLD-FOUND-SW                                      
004340     ELSE                                                                 
004350         SET WS-GRP-IDX UP BY 1                                           
004360     END-IF.                                                              
004370 2250-EXIT.                                                               
004380     EXIT.                                                                
004390*                                                                         
004400 2500-AVERAGE-GROUPS.                                                     
004410     COMPUTE WS-GRP-RESULT (WS-GRP-IDX) ROUNDED =                         
004420             WS-GRP-SUM (WS-GRP-IDX) / WS-GRP-CNT (WS-GRP-IDX).           
004430 2500-EXIT.                                                               
004440     EXIT.                                                                
004450*                                                                         
004460* MERGE THE GROUPED RESULTS FOR WS-CURRENT-DECK INTO THE                  
004470* MASTER.  THE OLD MASTER IS READ AHEAD - IT IS IN DECK/OPP               
004480* SEQUENCE, THE SAME SEQUENCE WE ARE PROCESSING DECKS IN -                
004490* SO EACH DECK'S ROWS ARE NORMALLY A CONTIGUOUS BLOCK WE CAN              
004500* DRAIN - EXCEPT WHEN A DECK ON THE OLD MASTER SAT OUT THIS       CR1907  
004510* WEEK'S SHEET, LEAVING A GAP BEFORE THE NEXT DECK WE ARE         CR1907  
004520* MERGING.  3020-SKIP-UNLISTED-DECK COPIES ANY SUCH GAP           CR1907  
004530* THROUGH UNCHANGED BEFORE THE CURRENT DECK'S BLOCK IS            CR1907  
004540* DRAINED, OR THE CURRENT DECK'S OLD ROWS NEVER GET COMPARED      CR1907  
004550* AND GET DUPLICATED LATER BY 5000-COPY-REMAINING-MASTER.         CR1907  
004560 3000-MERGE-DECK.                                                         
004570     MOVE 0 TO WS-OLD-ROW-COUNT                                           
004580*                                                                         
004590     IF NOT MLA-IS-VALID AND NOT MASTER-IN-EOF                            
004600         PERFORM 3050-READ-MASTER-IN THRU 3050-EXIT                       
004610     END-IF                                                               
004620*                                                                         
004630    PERFORM 3020-SKIP-UNLISTED-DECK THRU 3020-EXIT                CR1907  
004640      UNTIL NOT MLA-IS-VALID                                      CR1907  
004650         OR WS-MLA-DECK-NAME NOT < WS-CURRENT-DECK                CR1907  
004660*                                                                         
004670     PERFORM 3100-DRAIN-DECK-BLOCK THRU 3100-EXIT                         
004680       UNTIL NOT MLA-IS-VALID                                             
004690          OR WS-MLA-DECK-NAME NOT = WS-CURRENT-DECK                       
004700*                                                                         
004710     PERFORM 3400-POST-GROUPS-TO-OLD THRU 3400-EXIT                       
004720       VARYING WS-GRP-IDX FROM 1 BY 1                                     
004730         UNTIL WS-GRP-IDX > WS-GROUP-COUNT                                
004740*                                                                         
004750     PERFORM 4000-WRITE-DECK-ROWS THRU 4000-EXIT.                         
004760 3000-EXIT.                                                               
004770     EXIT.                                                                
004780*                                                                         
004790*                                                                         
004800* A DECK FROM THE OLD MASTER THAT DID NOT PLAY THIS WEEK -        CR1907  
004810* COPY ITS ROW THROUGH AS-IS AND MOVE THE LOOKAHEAD ON, THE       CR1907  
004820* SAME AS 5000-COPY-REMAINING-MASTER DOES FOR THE TRAILING        CR1907  
004830* GAP AFTER THE LAST SHEET DECK.                                  CR1907  
004840 3020-SKIP-UNLISTED-DECK.                                         CR1907  
004850    MOVE SPACES TO MO-RECORD                                      CR1907  
004860    MOVE WS-MLA-DECK-NAME     TO MO-DECK-NAME                     CR1907  
004870    MOVE WS-MLA-OPP-DECK-NAME TO MO-OPP-DECK-NAME                 CR1907  
004880    MOVE WS-MLA-RESULT        TO MO-RESULT                        CR1907  
004890    WRITE MO-RECORD                                               CR1907  
004900    PERFORM 3050-READ-MASTER-IN THRU 3050-EXIT.                   CR1907  
004910 3020-EXIT.                                                       CR1907  
004920    EXIT.                                                         CR1907  
004930 3050-READ-MASTER-IN.                                                     
004940     READ MATCH-MASTER-IN                                                 
004950         AT END                                                           
004960             MOVE "Y" TO WS-MASTER-IN-EOF                                 
004970             MOVE "N" TO WS-MLA-VALID                                     
004980             GO TO 3050-EXIT                                              
004990     END-READ                                                             
005000     MOVE "Y"            TO WS-MLA-VALID                                  
005010     MOVE MI-DECK-NAME   TO WS-MLA-DECK-NAME                              
005020     MOVE MI-OPP-DECK-NAME TO WS-MLA-OPP-DECK-NAME                        
005030     MOVE MI-RESULT      TO WS-MLA-RESULT.                                
005040 3050-EXIT.                                                               
005050     EXIT.                                                                
005060*                                                                         
005070 3100-DRAIN-DECK-BLOCK.                                                   
005080     ADD WS-ONE TO WS-OLD-ROW-COUNT                                       
005090     MOVE WS-MLA-OPP-DECK-NAME                                            
005100       TO WS-OLD-OPP    (WS-OLD-ROW-COUNT)                                
005110     MOVE WS-MLA-RESULT TO WS-OLD-RESULT (WS-OLD-ROW-COUNT)               
005120     PERFORM 3050-READ-MASTER-IN THRU 3050-EXIT.                          
005130 3100-EXIT.                                                               
005140     EXIT.                                                                
005150*                                                                         
005160* FOR EACH GROUPED (OPPONENT, AVERAGE) PAIR: IF THE OPPONENT IS   CR1920  
005170* ALREADY ON THE OLD ROW TABLE, COMPARE RESULTS (ABORT ON                 
005180* CONFLICT, OTHERWISE KEEP THE STORED VALUE); OTHERWISE APPEND    CR1920  
005190* IT AS A NEW MATCHUP ROW.  THE OLD ROW TABLE IS SEARCHED WITH    CR1920  
005200* SEARCH ALL (SEE WS-OLD-ROW-TABLE-KEYED ABOVE).                  CR1920  
005210 3400-POST-GROUPS-TO-OLD.                                                 
005220    MOVE "N" TO WS-OLD-FOUND-SW                                           
005230    IF WS-OLD-ROW-COUNT > 0                                       CR1920  
005240        SET WS-OLDK-IDX TO 1                                      CR1920  
005250        SEARCH ALL WS-OLDK-ROW                                    CR1920  
005260            AT END                                                CR1920  
005270                MOVE "N" TO WS-OLD-FOUND-SW                       CR1920  
005280            WHEN WS-OLDK-OPP (WS-OLDK-IDX)                        CR1920  
005290                 = WS-GRP-OPP (WS-GRP-IDX)                        CR1920  
005300                MOVE "Y" TO WS-OLD-FOUND-SW                       CR1920  
005310                SET WS-OLD-IDX TO WS-OLDK-IDX                     CR1920  
005320        END-SEARCH                                                CR1920  
005330    END-IF                                                        CR1920  
005340*                                                                         
005350    IF OLD-PAIR-FOUND                                                     
005360        IF WS-OLD-RESULT (WS-OLD-IDX)                                     
005370             NOT = WS-GRP-RESULT (WS-GRP-IDX)                             
005380            PERFORM 3500-CONFLICT-ABORT THRU 3500-EXIT                    
005390        END-IF                                                            
005400    ELSE                                                                  
005410        ADD WS-ONE TO WS-OLD-ROW-COUNT                                    
005420        MOVE WS-GRP-OPP (WS-GRP-IDX)                                      
005430          TO WS-OLD-OPP (WS-OLD-ROW-COUNT)                                
005440        MOVE WS-GRP-RESULT (WS-GRP-IDX)                                   
005450          TO WS-OLD-RESULT (WS-OLD-ROW-COUNT)                             
005460    END-IF.                                                               
005470 3400-EXIT.                                                               
005480    EXIT.                                                                 
005490*                                                                         
005500* CR1180 (11/90) - A CONFLICTING RE-INGEST IS A DATA ERROR,               
005510* NOT A WARNING.  NAME BOTH DECKS AND STOP THE RUN COLD.                  
005520 3500-CONFLICT-ABORT.                                                     
005530     MOVE WS-CURRENT-DECK     TO WS-ABEND-DECK                            
005540     MOVE WS-GRP-OPP (WS-GRP-IDX) TO WS-ABEND-OPP                         
005550     DISPLAY WS-ABEND-MESSAGE                                             
005560     DISPLAY "INGEST - DECK'S CARDS: " WS-CDK-CARD1 "/"                   
005570             WS-CDK-CARD2 "/" WS-CDK-CARD3                                
005580     DISPLAY "INGEST - CONFLICTING RESULTS FOR DECK VS"                   
005590             " OPPONENT SHOWN ABOVE - RUN TERMINATED."                    
005600     CLOSE TOURN-SHEET MATCH-MASTER-IN MATCH-MASTER-OUT                   
005610           DECK-INDEX-IN DECK-INDEX-OUT                                   
005620     MOVE 16 TO RETURN-CODE                                               
005630     STOP RUN.                                                            
005640 3500-EXIT.                                                               
005650     EXIT.                                                                
005660*                                                                         
005670 4000-WRITE-DECK-ROWS.                                                    
005680     PERFORM 4050-WRITE-ONE-ROW THRU 4050-EXIT                            
005690       VARYING WS-OLD-IDX FROM 1 BY 1                                     
005700         UNTIL WS-OLD-IDX > WS-OLD-ROW-COUNT.                             
005710 4000-EXIT.                                                               
005720     EXIT.                                                                
005730*                                                                         
005740 4050-WRITE-ONE-ROW.                                                      
005750     MOVE SPACES          TO MO-RECORD                                    
005760     MOVE WS-CURRENT-DECK TO MO-DECK-NAME                                 
005770     MOVE WS-OLD-OPP    (WS-OLD-IDX) TO MO-OPP-DECK-NAME                  
005780     MOVE WS-OLD-RESULT (WS-OLD-IDX) TO MO-RESULT                         
005790     WRITE MO-RECORD.                                                     
005800 4050-EXIT.                                                               
005810     EXIT.                                                                
005820*                                                                         
005830* ANY MASTER ROWS LEFT AFTER THE LAST SHEET DECK BELONG TO                
005840* DECKS THIS SHEET NEVER MENTIONED - COPY THEM THROUGH AS IS.             
005850 5000-COPY-REMAINING-MASTER.                                              
005860     PERFORM 5050-COPY-ONE-LOOKAHEAD THRU 5050-EXIT                       
005870       UNTIL NOT MLA-IS-VALID                                             
005880*                                                                         
005890     PERFORM 5100-DRAIN-MASTER-IN THRU 5100-EXIT                          
005900       UNTIL MASTER-IN-EOF.                                               
005910 5000-EXIT.                                                               
005920     EXIT.                                                                
005930*                                                                         
005940 5050-COPY-ONE-LOOKAHEAD.                                                 
005950     MOVE SPACES TO MO-RECORD                                             
005960     MOVE WS-MLA-DECK-NAME     TO MO-DECK-NAME                            
005970     MOVE WS-MLA-OPP-DECK-NAME TO MO-OPP-DECK-NAME                        
005980     MOVE WS-MLA-RESULT        TO MO-RESULT                               
005990     WRITE MO-RECORD                                                      
006000     PERFORM 3050-READ-MASTER-IN THRU 3050-EXIT.                          
006010 5050-EXIT.                                                               
006020     EXIT.                                                                
006030*                                                                         
006040 5100-DRAIN-MASTER-IN.                                                    
006050     READ MATCH-MASTER-IN                                                 
006060         AT END                                                           
006070             MOVE "Y" TO WS-MASTER-IN-EOF                                 
006080             GO TO 5100-EXIT                                              
006090     END-READ                                                             
006100     MOVE SPACES TO MO-RECORD                                             
006110     MOVE MI-DECK-NAME     TO MO-DECK-NAME                                
006120     MOVE MI-OPP-DECK-NAME TO MO-OPP-DECK-NAME                            
006130     MOVE MI-RESULT        TO MO-RESULT                                   
006140     WRITE MO-RECORD.                                                     
006150 5100-EXIT.                                                               
006160     EXIT.                                                                
006170*                                                                         
006180*-----------------------------------------------------------*             
006190* REWRITE THE MASTER DECK INDEX - MERGE THE DECKS SEEN ON    *            
006200* THIS SHEET WITH THE EXISTING INDEX, KEEPING IT SORTED AND  *            
006210* DUPLICATE-FREE (CR1522, 8/96 REWRITE).                     *            
006220*-----------------------------------------------------------*             
006230 6000-MERGE-DECK-INDEX.                                                   
006240     MOVE "N" TO WS-INDEX-IN-EOF                                          
006250     PERFORM 6050-READ-INDEX-IN THRU 6050-EXIT                            
006260*                                                                         
006270     SET WS-SEEN-IDX TO 1                                                 
006280     PERFORM 6100-MERGE-STEP THRU 6100-EXIT                               
006290       UNTIL INDEX-IN-EOF AND WS-SEEN-IDX > WS-SEEN-DECK-COUNT.           
006300 6000-EXIT.                                                               
006310     EXIT.                                                                
006320*                                                                         
006330 6050-READ-INDEX-IN.                                                      
006340     READ DECK-INDEX-IN                                                   
006350         AT END                                                           
006360             MOVE "Y" TO WS-INDEX-IN-EOF                                  
006370     END-READ.                                                            
006380 6050-EXIT.                                                               
006390     EXIT.                                                                
006400*                                                                         
006410* CLASSIC SORTED-MERGE STEP: THE LOWER OF THE TWO CANDIDATE               
006420* NAMES GOES OUT NEXT; EQUAL NAMES COLLAPSE INTO ONE.                     
006430 6100-MERGE-STEP.                                                         
006440     IF INDEX-IN-EOF                                                      
006450         PERFORM 6200-WRITE-SEEN-DECK THRU 6200-EXIT                      
006460     ELSE                                                                 
006470         IF WS-SEEN-IDX > WS-SEEN-DECK-COUNT                              
006480             PERFORM 6300-WRITE-OLD-DECK THRU 6300-EXIT                   
006490         ELSE                                                             
006500             IF DI-DECK-NAME < WS-SEEN-DECK-NAME (WS-SEEN-IDX)            
006510                 PERFORM 6300-WRITE-OLD-DECK THRU 6300-EXIT               
006520             ELSE                                                         
006530                 IF DI-DECK-NAME >                                        
006540                         WS-SEEN-DECK-NAME (WS-SEEN-IDX)                  
006550                     PERFORM 6200-WRITE-SEEN-DECK                         
006560                        THRU 6200-EXIT                                    
006570                 ELSE                                                     
006580                     PERFORM 6300-WRITE-OLD-DECK THRU 6300-EXIT           
006590                     SET WS-SEEN-IDX UP BY 1                              
006600                 END-IF                                                   
006610             END-IF                                                       
006620         END-IF                                                           
006630     END-IF.                                                              
006640 6100-EXIT.                                                               
006650     EXIT.                                                                
006660*                                                                         
006670 6200-WRITE-SEEN-DECK.                                                    
006680     MOVE SPACES TO DO-RECORD                                             
006690     MOVE WS-SEEN-DECK-NAME (WS-SEEN-IDX) TO DO-DECK-NAME                 
006700     WRITE DO-RECORD                                                      
006710     SET WS-SEEN-IDX UP BY 1.                                             
006720 6200-EXIT.                                                               
006730     EXIT.                                                                
006740*                                                                         
006750 6300-WRITE-OLD-DECK.                                                     
006760     MOVE SPACES TO DO-RECORD                                             
006770     MOVE DI-DECK-NAME TO DO-DECK-NAME                                    
006780     WRITE DO-RECORD                                                      
006790     PERFORM 6050-READ-INDEX-IN THRU 6050-EXIT.                           
006800 6300-EXIT.                                                               
006810     EXIT.                                                                
006820*                                                                         
006830 0900-CLOSE-FILES.                                                        
006840     CLOSE TOURN-SHEET                                                    
006850           MATCH-MASTER-IN                                                
006860           MATCH-MASTER-OUT                                               
006870           DECK-INDEX-IN                                                  
006880           DECK-INDEX-OUT                                                 
006890     DISPLAY "INGEST - RUN COMPLETE.  DECKS POSTED: "                     
006900             WS-SEEN-DECK-COUNT.                                          
006910 0900-EXIT.                                                               
006920     EXIT.                                                                
006930*                                                                         
006940 END PROGRAM INGEST.                                                      
