000010 IDENTIFICATION DIVISION.                                                 
000020 PROGRAM-ID.     GLOBSCR.                                                 
000030 AUTHOR.         G. VASQUEZ.                                              
000040 INSTALLATION.   3CB GAME RESULTS UNIT.                                   
000050 DATE-WRITTEN.   07/08/1987.                                              
000060 DATE-COMPILED.                                                           
000070 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.                        
000080*                                                                         
000090***************************************************************           
000100*                      C H A N G E   L O G                    *           
000110***************************************************************           
000120* 07/08/87 GVS  INITIAL RELEASE.  STANDALONE REPORT - EVERY       CR1022  
000130*               DECK ON FILE AGAINST THE WHOLE MATCHUP MASTER,    CR1022  
000140*               NOT JUST THE CURRENT GAUNTLET.  USED TO SPOT      CR1022  
000150*               OVERALL STRONG/WEAK DECKS BEFORE BUILDING A       CR1022  
000160*               GAUNTLET FOR DECKSUG/CARDSUG.                     CR1022  
000170* 09/11/88 GVS  BANLIST PASS ADDED, SAME AS DECKSUG CR1063 -      CR1063  
000180*               A DECK IS DROPPED FROM THE REPORT OUTRIGHT IF     CR1063  
000190*               ONE OF ITS OWN 3 CARDS IS BANNED.                 CR1063  
000200* 02/27/93 RTP  RAISED TABLE LIMITS WITH INGEST/DECKSUG.          CR1355  
000210* 07/30/95 LMK  SORT KEY LIST CARRIES THE INSERTION-ORDER         CR1480  
000220*               TIEBREAKER (SEE DECKSUG CR1480).                  CR1480  
000230* 01/06/99 LMK  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS.  NO          CR1699  
000240*               CHANGE REQUIRED, SIGNED OFF.                      CR1699  
000250* 07/18/05 DWH  DROPPED THE DEAD BY-OPPONENT MASTER TABLE VIEW -  CR1798  
000260*               NEVER SEARCHED HERE (SAME FIND AS DECKSUG         CR1798  
000270*               CR1790/CARDSUG CR1795) - AND DROPPED THE          CR1798  
000280*               ASCENDING KEY OFF THE DECK INDEX TABLE SINCE      CR1798  
000290*               THIS RUN ONLY EVER SCANS IT, NEVER SEARCHES IT -  CR1798  
000300*               ADDED A SPLIT-CARD VIEW OF THE INDEX NAME SO THE  CR1798  
000310*               OWN-DECK-BANNED SKIP IS LOGGED BY CARD INSTEAD    CR1798  
000320*               OF BEING SILENT.                                  CR1798  
000330* 08/01/05 DWH  FIXED MATCH-MASTER RECORD LENGTH - THE S9V9999    CR1934  
000340*               SIGN IS LEADING SEPARATE RESULT FIELD IS 6        CR1934  
000350*               BYTES, NOT 5, SO THE FD WAS ONE BYTE SHORT OF     CR1934  
000360*               THE ACTUAL 263-BYTE RECORD.                       CR1934  
000370* 08/01/05 DWH  PULLED THE FILE-STATUS BYTES, EOF/FOUND/BAN       CR1934  
000380*               SWITCHES, AND WS-BAN-FOUND-SW BACK OUT INTO       CR1934  
000390*               STANDALONE 77-LEVEL ITEMS, MATCHING HOW THE       CR1934  
000400*               REST OF THE SHOP DECLARES THIS CLASS OF FIELD.    CR1934  
000410***************************************************************           
000420*                                                                         
000430* GLOBAL-SCORE(DECK) IS JUST THE SUM OF ITS RECORDED RESULTS              
000440* AGAINST EVERY OPPONENT ON FILE, WITH BANNED OPPONENTS TAKEN             
000450* OUT WHEN THE BAN FLAG IS ON.  A DECK WHOSE OWN 3 CARDS ARE              
000460* NOT ALL CLEAR OF THE BANLIST DOES NOT GET A LINE AT ALL -               
000470* THAT IS A DIFFERENT TEST FROM DROPPING A BANNED OPPONENT.               
000480*                                                                         
000490 ENVIRONMENT DIVISION.                                                    
000500 CONFIGURATION SECTION.                                                   
000510 SPECIAL-NAMES.                                                           
000520     C01 IS TOP-OF-FORM.                                                  
000530*                                                                         
000540 INPUT-OUTPUT SECTION.                                                    
000550 FILE-CONTROL.                                                            
000560     SELECT PARM-CARD    ASSIGN TO PARMCARD                               
000570            ORGANIZATION IS SEQUENTIAL                                    
000580            FILE STATUS  IS FS-PARM-CARD.                                 
000590*                                                                         
000600     SELECT MATCH-MASTER ASSIGN TO MTCHMSTR                               
000610            ORGANIZATION IS SEQUENTIAL                                    
000620            FILE STATUS  IS FS-MATCH-MASTER.                              
000630*                                                                         
000640     SELECT DECK-INDEX   ASSIGN TO DECKNDX                                
000650            ORGANIZATION IS LINE SEQUENTIAL                               
000660            FILE STATUS  IS FS-DECK-INDEX.                                
000670*                                                                         
000680     SELECT BANLIST-FILE ASSIGN TO BANLIST                                
000690            ORGANIZATION IS LINE SEQUENTIAL                               
000700            FILE STATUS  IS FS-BANLIST-FILE.                              
000710*                                                                         
000720     SELECT GLOBSCR-RPT  ASSIGN TO GLSCRRPT                               
000730            ORGANIZATION IS LINE SEQUENTIAL                               
000740            FILE STATUS  IS FS-GLOBSCR-RPT.                               
000750*                                                                         
000760     SELECT SORT-FILE    ASSIGN TO SORTWK01.                              
000770*                                                                         
000780 DATA DIVISION.                                                           
000790 FILE SECTION.                                                            
000800*                                                                         
000810 FD  PARM-CARD                                                            
000820     RECORD CONTAINS 20 CHARACTERS                                        
000830     RECORDING MODE IS F.                                                 
000840 01  PC-RECORD.                                                           
000850     05  PC-BAN-FLAG             PIC X(01).                               
000860     05  FILLER                  PIC X(19).                               
000870*                                                                         
000880 FD  MATCH-MASTER                                                         
000890     RECORD CONTAINS 263 CHARACTERS                                       
000900     RECORDING MODE IS F.                                                 
000910 01  MM-RECORD.                                                           
000920     05  MM-DECK-NAME            PIC X(128).                              
000930     05  MM-OPP-DECK-NAME        PIC X(128).                              
000940     05  MM-RESULT               PIC S9V9999                              
000950                                 SIGN IS LEADING SEPARATE.                
000960     05  FILLER                  PIC X(01).                               
000970*                                                                         
000980 FD  DECK-INDEX.                                                          
000990 01  DX-RECORD.                                                           
001000     05  DX-DECK-NAME            PIC X(128).                              
001010     05  FILLER                  PIC X(01).                               
001020*                                                                         
001030 FD  BANLIST-FILE.                                                        
001040 01  BL-RECORD.                                                           
001050     05  BL-CARD-NAME            PIC X(40).                               
001060     05  FILLER                  PIC X(01).                               
001070*                                                                         
001080 FD  GLOBSCR-RPT.                                                         
001090 01  GR-PRINT-LINE                PIC X(80).                              
001100*                                                                         
001110 SD  SORT-FILE.                                                           
001120 01  SD-RECORD.                                                           
001130     05  SD-SEQ-NO               PIC S9(04) COMP.                         
001140     05  SD-DECK-NAME            PIC X(128).                              
001150     05  SD-GLOBAL-SCORE         PIC S9(05)V9999                          
001160                                 SIGN IS LEADING SEPARATE.                
001170     05  FILLER                  PIC X(01).                               
001180*                                                                         
001190 WORKING-STORAGE SECTION.                                                 
001200*                                                                         
001210 77  FS-PARM-CARD            PIC X(02) VALUE SPACES.                      
001220 77  FS-MATCH-MASTER         PIC X(02) VALUE SPACES.                      
001230 77  FS-DECK-INDEX           PIC X(02) VALUE SPACES.                      
001240 77  FS-BANLIST-FILE         PIC X(02) VALUE SPACES.                      
001250 77  FS-GLOBSCR-RPT          PIC X(02) VALUE SPACES.                      
001260*                                                                         
001270 77  WS-MASTER-EOF-SW        PIC X(01) VALUE "N".                         
001280    88  MASTER-EOF                     VALUE "Y".                         
001290 77  WS-SORT-EOF-SW          PIC X(01) VALUE "N".                         
001300    88  SORT-EOF                       VALUE "Y".                         
001310 77  WS-FOUND-SW             PIC X(01) VALUE "N".                         
001320    88  ROW-FOUND                      VALUE "Y".                         
001330 77  WS-BAN-FLAG             PIC X(01) VALUE "Y".                         
001340    88  BAN-FILTER-ON                  VALUE "Y".                         
001350 01  WS-CONSTANTS.                                                        
001360     05  WS-ONE                  PIC S9(04) COMP VALUE 1.                 
001370     05  FILLER                  PIC X(02).                               
001380*                                                                         
001390* CAPACITY LIMITS FOR THIS RUN.                                           
001400 01  WS-LIMITS.                                                           
001410     05  WS-MAX-MASTER-ROWS      PIC S9(04) COMP VALUE 8000.              
001420     05  WS-MAX-DECKIDX          PIC S9(04) COMP VALUE 500.               
001430     05  WS-MAX-BANLIST          PIC S9(04) COMP VALUE 200.               
001440     05  FILLER                  PIC X(02).                               
001450*                                                                         
001460* THE WHOLE MATCHUP MASTER, HELD IN MEMORY FOR THE RUN.                   
001470 01  WS-MASTER-TABLE.                                                     
001480     05  WS-MST-ROW OCCURS 8000 TIMES                                     
001490         INDEXED BY WS-MX-IDX.                                            
001500         10  WS-MST-DECK         PIC X(128).                              
001510         10  WS-MST-OPP          PIC X(128).                              
001520         10  WS-MST-RESULT       PIC S9V9999.                             
001530         10  FILLER              PIC X(01).                               
001540 01  WS-MASTER-COUNT              PIC S9(04) COMP VALUE 0.                
001550*                                                                         
001560* DECK INDEX TABLE - SCANNED IN FILE ORDER (NOT KEYED) SINCE              
001570* THIS RUN SCORES EVERY DECK ON FILE RATHER THAN LOOKING UP               
001580* ONE GAUNTLET MEMBER - NO ASCENDING KEY IS CARRIED HERE.                 
001590 01  WS-DECKIDX-TABLE.                                                    
001600     05  WS-DX-ROW OCCURS 500 TIMES                                       
001610         INDEXED BY WS-DXI-IDX.                                           
001620         10  WS-DX-NAME          PIC X(128).                              
001630         10  WS-DX-NAME-CARDS REDEFINES WS-DX-NAME.                       
001640            15  WS-DXC-CARD1    PIC X(40).                                
001650            15  WS-DXC-SEP1     PIC X(03).                                
001660            15  WS-DXC-CARD2    PIC X(40).                                
001670            15  WS-DXC-SEP2     PIC X(03).                                
001680            15  WS-DXC-CARD3    PIC X(40).                                
001690            15  FILLER          PIC X(02).                                
001700         10  WS-DX-SEQ-NO        PIC S9(04) COMP.                         
001710         10  FILLER              PIC X(01).                               
001720 01  WS-DECKIDX-COUNT            PIC S9(04) COMP VALUE 0.                 
001730*                                                                         
001740 01  WS-BANLIST-TABLE.                                                    
001750     05  WS-BL-ROW OCCURS 200 TIMES                                       
001760         INDEXED BY WS-BLI-IDX.                                           
001770         10  WS-BL-NAME          PIC X(40).                               
001780         10  FILLER              PIC X(01).                               
001790 01  WS-BANLIST-COUNT            PIC S9(04) COMP VALUE 0.                 
001800*                                                                         
001810* CARD-SPLITTING SCRATCH AREA.                                            
001820 01  WS-SPLIT-AREA.                                                       
001830     05  WS-SPLIT-SOURCE         PIC X(128).                              
001840     05  WS-SPLIT-CARD1          PIC X(40).                               
001850     05  WS-SPLIT-CARD2          PIC X(40).                               
001860     05  WS-SPLIT-CARD3          PIC X(40).                               
001870     05  FILLER                  PIC X(08).                               
001880*                                                                         
001890* FLAT VIEW OF THE SPLIT CARDS - USED BY THE OWN-DECK BAN                 
001900* DIAGNOSTIC DISPLAY.                                                     
001910 01  WS-SPLIT-AREA-FLAT REDEFINES WS-SPLIT-AREA.                          
001920     05  FILLER                  PIC X(128).                              
001930     05  WS-SPLIT-CARDS-COMBINED PIC X(120).                              
001940*                                                                         
001950 77  WS-BAN-FOUND-SW             PIC X(01) VALUE "N".                     
001960     88  DECK-IS-BANNED                     VALUE "Y".                    
001970*                                                                         
001980 01  WS-PRINTED-COUNT            PIC S9(05) COMP VALUE 0.                 
001990*                                                                         
002000* REPORT DETAIL LINE.                                                     
002010 01  WS-DETAIL-LINE.                                                      
002020     05  WD-DECK-NAME            PIC X(40).                               
002030     05  FILLER                  PIC X(02) VALUE SPACES.                  
002040     05  WD-GLOBAL-SCORE         PIC ----9.9999.                          
002050     05  FILLER                  PIC X(26) VALUE SPACES.                  
002060*                                                                         
002070* FLAT VIEW OF THE DETAIL LINE - SEE DECKSUG CR1480 FOR WHY.              
002080 01  WS-DETAIL-LINE-FLAT REDEFINES WS-DETAIL-LINE.                        
002090     05  WD-FLAT-TEXT            PIC X(76).                               
002100     05  FILLER                  PIC X(04).                               
002110*                                                                         
002120 01  WS-HEADING-LINE-1.                                                   
002130     05  FILLER                  PIC X(40)                                
002140             VALUE "DECK-NAME".                                           
002150     05  FILLER                  PIC X(02) VALUE SPACES.                  
002160     05  FILLER                  PIC X(14)                                
002170             VALUE "GLOBAL-SCORE".                                        
002180     05  FILLER                  PIC X(24) VALUE SPACES.                  
002190*                                                                         
002200 PROCEDURE DIVISION.                                                      
002210*                                                                         
002220 0000-MAIN-LINE.                                                          
002230     PERFORM 0100-OPEN-FILES     THRU 0100-EXIT                           
002240     PERFORM 0200-READ-PARM-CARD THRU 0200-EXIT                           
002250     PERFORM 0300-LOAD-BANLIST   THRU 0300-EXIT                           
002260     PERFORM 0400-LOAD-DECKIDX   THRU 0400-EXIT                           
002270     PERFORM 0500-LOAD-MASTER    THRU 0500-EXIT                           
002280*                                                                         
002290     PERFORM 4000-SORT-AND-REPORT THRU 4000-EXIT                          
002300*                                                                         
002310     PERFORM 0900-CLOSE-FILES    THRU 0900-EXIT                           
002320*                                                                         
002330     STOP RUN.                                                            
002340*                                                                         
002350 0100-OPEN-FILES.                                                         
002360     OPEN INPUT  PARM-CARD                                                
002370          INPUT  MATCH-MASTER                                             
002380          INPUT  DECK-INDEX                                               
002390          INPUT  BANLIST-FILE                                             
002400     OPEN OUTPUT GLOBSCR-RPT.                                             
002410 0100-EXIT.                                                               
002420     EXIT.                                                                
002430*                                                                         
002440 0200-READ-PARM-CARD.                                                     
002450     READ PARM-CARD                                                       
002460         AT END                                                           
002470             MOVE SPACES TO PC-RECORD                                     
002480     END-READ                                                             
002490     IF PC-BAN-FLAG = SPACE                                               
002500         MOVE "Y" TO WS-BAN-FLAG                                          
002510     ELSE                                                                 
002520         MOVE PC-BAN-FLAG TO WS-BAN-FLAG                                  
002530     END-IF.                                                              
002540 0200-EXIT.                                                               
002550     EXIT.                                                                
002560*                                                                         
002570 0300-LOAD-BANLIST.                                                       
002580     PERFORM 0350-READ-ONE-BANNED THRU 0350-EXIT                          
002590       UNTIL FS-BANLIST-FILE = "10".                                      
002600 0300-EXIT.                                                               
002610     EXIT.                                                                
002620*                                                                         
002630 0350-READ-ONE-BANNED.                                                    
002640     READ BANLIST-FILE                                                    
002650         AT END                                                           
002660             MOVE "10" TO FS-BANLIST-FILE                                 
002670             GO TO 0350-EXIT                                              
002680     END-READ                                                             
002690     ADD WS-ONE TO WS-BANLIST-COUNT                                       
002700     MOVE BL-CARD-NAME TO WS-BL-NAME (WS-BANLIST-COUNT).                  
002710 0350-EXIT.                                                               
002720     EXIT.                                                                
002730*                                                                         
002740* THE DECK INDEX IS LOADED IN FILE ORDER (ALREADY SORTED BY               
002750* INGEST) SO THE ROW NUMBER DOUBLES AS THE INSERTION-ORDER                
002760* SORT TIEBREAK KEY.                                                      
002770 0400-LOAD-DECKIDX.                                                       
002780     PERFORM 0450-READ-ONE-DECKIDX THRU 0450-EXIT                         
002790       UNTIL FS-DECK-INDEX = "10".                                        
002800 0400-EXIT.                                                               
002810     EXIT.                                                                
002820*                                                                         
002830 0450-READ-ONE-DECKIDX.                                                   
002840     READ DECK-INDEX                                                      
002850         AT END                                                           
002860             MOVE "10" TO FS-DECK-INDEX                                   
002870             GO TO 0450-EXIT                                              
002880     END-READ                                                             
002890     ADD WS-ONE TO WS-DECKIDX-COUNT                                       
002900     MOVE DX-DECK-NAME  TO WS-DX-NAME    (WS-DECKIDX-COUNT)               
002910     MOVE WS-DECKIDX-COUNT TO WS-DX-SEQ-NO (WS-DECKIDX-COUNT).            
002920 0450-EXIT.                                                               
002930     EXIT.                                                                
002940*                                                                         
002950 0500-LOAD-MASTER.                                                        
002960     PERFORM 0550-READ-ONE-MASTER THRU 0550-EXIT                          
002970       UNTIL MASTER-EOF.                                                  
002980 0500-EXIT.                                                               
002990     EXIT.                                                                
003000*                                                                         
003010 0550-READ-ONE-MASTER.                                                    
003020     READ MATCH-MASTER                                                    
003030         AT END                                                           
003040             MOVE "Y" TO WS-MASTER-EOF-SW                                 
003050             GO TO 0550-EXIT                                              
003060     END-READ                                                             
003070     ADD WS-ONE TO WS-MASTER-COUNT                                        
003080     MOVE MM-DECK-NAME     TO WS-MST-DECK (WS-MASTER-COUNT)               
003090     MOVE MM-OPP-DECK-NAME TO WS-MST-OPP  (WS-MASTER-COUNT)               
003100     MOVE MM-RESULT        TO WS-MST-RESULT (WS-MASTER-COUNT).            
003110 0550-EXIT.                                                               
003120     EXIT.                                                                
003130*                                                                         
003140*-----------------------------------------------------------*             
003150* SHARED RULE U-BAN - EXACT SAME TEST AS DECKSUG/CARDSUG.     *           
003160*-----------------------------------------------------------*             
003170 8000-BAN-CHECK.                                                          
003180     SET WS-BLI-IDX TO 1                                                  
003190     PERFORM 8050-SCAN-BANLIST THRU 8050-EXIT                             
003200       UNTIL WS-BLI-IDX > WS-BANLIST-COUNT                                
003210          OR DECK-IS-BANNED.                                              
003220 8000-EXIT.                                                               
003230     EXIT.                                                                
003240*                                                                         
003250 8050-SCAN-BANLIST.                                                       
003260     IF WS-BL-NAME (WS-BLI-IDX) = WS-SPLIT-CARD1                          
003270        OR WS-BL-NAME (WS-BLI-IDX) = WS-SPLIT-CARD2                       
003280        OR WS-BL-NAME (WS-BLI-IDX) = WS-SPLIT-CARD3                       
003290         MOVE "Y" TO WS-BAN-FOUND-SW                                      
003300     ELSE                                                                 
003310         SET WS-BLI-IDX UP BY 1                                           
003320     END-IF.                                                              
003330 8050-EXIT.                                                               
003340     EXIT.                                                                
003350*                                                                         
003360* SPLIT WS-SPLIT-SOURCE INTO ITS 3 " | "-SEPARATED CARDS.                 
003370 9000-SPLIT-DECK.                                                         
003380     UNSTRING WS-SPLIT-SOURCE DELIMITED BY " | "                          
003390         INTO WS-SPLIT-CARD1 WS-SPLIT-CARD2 WS-SPLIT-CARD3                
003400     END-UNSTRING.                                                        
003410 9000-EXIT.                                                               
003420     EXIT.                                                                
003430*                                                                         
003440*-----------------------------------------------------------*             
003450* ONE DECK OF THE MASTER INDEX - SKIP IT OUTRIGHT IF ITS OWN *            
003460* 3 CARDS ARE NOT ALL CLEAR OF THE BANLIST, OTHERWISE SUM    *            
003470* ITS RECORDED RESULTS, DROPPING BANNED OPPONENTS ON THE WAY. *           
003480*-----------------------------------------------------------*             
003490 2000-SCORE-ONE-DECK.                                                     
003500     MOVE "N" TO WS-FOUND-SW                                              
003510     IF BAN-FILTER-ON                                                     
003520         MOVE WS-DX-NAME (WS-DXI-IDX) TO WS-SPLIT-SOURCE                  
003530         PERFORM 9000-SPLIT-DECK THRU 9000-EXIT                           
003540         MOVE "N" TO WS-BAN-FOUND-SW                                      
003550         PERFORM 8000-BAN-CHECK THRU 8000-EXIT                            
003560     END-IF                                                               
003570*                                                                         
003580     IF NOT DECK-IS-BANNED                                                
003590         MOVE 0 TO SD-GLOBAL-SCORE                                        
003600         PERFORM 2100-SCAN-MASTER-FOR-DECK THRU 2100-EXIT                 
003610           VARYING WS-MX-IDX FROM 1 BY 1                                  
003620             UNTIL WS-MX-IDX > WS-MASTER-COUNT                            
003630         MOVE WS-DX-SEQ-NO (WS-DXI-IDX) TO SD-SEQ-NO                      
003640         MOVE WS-DX-NAME   (WS-DXI-IDX) TO SD-DECK-NAME                   
003650         RELEASE SD-RECORD                                                
003660     ELSE                                                                 
003670         DISPLAY "GLOBSCR - DECK OMITTED, OWN CARD BANNED: "              
003680                 WS-DXC-CARD1 (WS-DXI-IDX) "/"                            
003690                 WS-DXC-CARD2 (WS-DXI-IDX) "/"                            
003700                 WS-DXC-CARD3 (WS-DXI-IDX)                                
003710     END-IF.                                                              
003720 2000-EXIT.                                                               
003730     EXIT.                                                                
003740*                                                                         
003750 2100-SCAN-MASTER-FOR-DECK.                                               
003760     IF WS-MST-DECK (WS-MX-IDX) = WS-DX-NAME (WS-DXI-IDX)                 
003770         MOVE "N" TO WS-BAN-FOUND-SW                                      
003780         IF BAN-FILTER-ON                                                 
003790             MOVE WS-MST-OPP (WS-MX-IDX) TO WS-SPLIT-SOURCE               
003800             PERFORM 9000-SPLIT-DECK THRU 9000-EXIT                       
003810             PERFORM 8000-BAN-CHECK  THRU 8000-EXIT                       
003820         END-IF                                                           
003830         IF NOT DECK-IS-BANNED                                            
003840             ADD WS-MST-RESULT (WS-MX-IDX) TO SD-GLOBAL-SCORE             
003850         END-IF                                                           
003860     END-IF.                                                              
003870 2100-EXIT.                                                               
003880     EXIT.                                                                
003890*                                                                         
003900*-----------------------------------------------------------*             
003910* SORT SURVIVING DECKS DESCENDING BY GLOBAL SCORE, TIES       *           
003920* BROKEN BY FIRST-SEEN ORDER, AND PRINT.                      *           
003930*-----------------------------------------------------------*             
003940 4000-SORT-AND-REPORT.                                                    
003950     SORT SORT-FILE                                                       
003960         DESCENDING KEY SD-GLOBAL-SCORE                                   
003970         ASCENDING  KEY SD-SEQ-NO                                         
003980         INPUT PROCEDURE  IS 4100-FEED-SORT THRU 4100-FEED-EXIT           
003990         OUTPUT PROCEDURE IS 5000-WRITE-REPORT                            
004000                           THRU 5000-EXIT.                                
004010 4000-EXIT.                                                               
004020     EXIT.                                                                
004030*                                                                         
004040 4100-FEED-SORT.                                                          
004050     PERFORM 2000-SCORE-ONE-DECK THRU 2000-EXIT                           
004060       VARYING WS-DXI-IDX FROM 1 BY 1                                     
004070         UNTIL WS-DXI-IDX > WS-DECKIDX-COUNT.                             
004080 4100-FEED-EXIT.                                                          
004090     EXIT.                                                                
004100*                                                                         
004110 5000-WRITE-REPORT.                                                       
004120     MOVE WS-HEADING-LINE-1 TO GR-PRINT-LINE                              
004130     WRITE GR-PRINT-LINE                                                  
004140*                                                                         
004150     PERFORM 5100-RETURN-AND-PRINT THRU 5100-EXIT                         
004160       UNTIL SORT-EOF                                                     
004170*                                                                         
004180     MOVE SPACES TO GR-PRINT-LINE                                         
004190     STRING "TOTAL DECKS SCORED: " DELIMITED BY SIZE                      
004200            WS-PRINTED-COUNT       DELIMITED BY SIZE                      
004210            INTO GR-PRINT-LINE                                            
004220     END-STRING                                                           
004230     WRITE GR-PRINT-LINE.                                                 
004240 5000-EXIT.                                                               
004250     EXIT.                                                                
004260*                                                                         
004270 5100-RETURN-AND-PRINT.                                                   
004280     RETURN SORT-FILE INTO SD-RECORD                                      
004290         AT END                                                           
004300             MOVE "Y" TO WS-SORT-EOF-SW                                   
004310             GO TO 5100-EXIT                                              
004320     END-RETURN                                                           
004330*                                                                         
004340     MOVE SPACES          TO WS-DETAIL-LINE                               
004350     MOVE SD-DECK-NAME    TO WD-DECK-NAME                                 
004360     MOVE SD-GLOBAL-SCORE TO WD-GLOBAL-SCORE                              
004370     MOVE WS-DETAIL-LINE  TO GR-PRINT-LINE                                
004380     WRITE GR-PRINT-LINE                                                  
004390     ADD WS-ONE TO WS-PRINTED-COUNT.                                      
004400 5100-EXIT.                                                               
004410     EXIT.                                                                
004420*                                                                         
004430 0900-CLOSE-FILES.                                                        
004440     CLOSE PARM-CARD MATCH-MASTER DECK-INDEX BANLIST-FILE                 
004450           GLOBSCR-RPT                                                    
004460     DISPLAY "GLOBSCR - RUN COMPLETE.  SCORED: "                          
004470             WS-PRINTED-COUNT.                                            
004480 0900-EXIT.                                                               
004490     EXIT.                                                                
004500*                                                                         
004510 END PROGRAM GLOBSCR.                                                     
