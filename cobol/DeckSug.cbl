000010 IDENTIFICATION DIVISION.                                                 
000020 PROGRAM-ID.     DECKSUG.                                                 
000030 AUTHOR.         G. VASQUEZ.                                              
000040 INSTALLATION.   3CB GAME RESULTS UNIT.                                   
000050 DATE-WRITTEN.   05/02/1987.                                              
000060 DATE-COMPILED.                                                           
000070 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.                        
000080*                                                                         
000090***************************************************************           
000100*                      C H A N G E   L O G                    *           
000110***************************************************************           
000120* 05/02/87 GVS  INITIAL RELEASE.  SCORES EVERY KNOWN DECK         CR1010  
000130*               AGAINST THE UPCOMING GAUNTLET AND RANKS THE       CR1010  
000140*               CANDIDATES FOR THE DECK SUGGESTIONS REPORT.       CR1010  
000150* 09/11/88 GVS  ADDED THE BANLIST PASS - BANNED OPPONENTS ARE     CR1063  
000160*               NOW DROPPED BEFORE THE CANDIDATE TABLE IS         CR1063  
000170*               BUILT, NOT AFTERWARD.                             CR1063  
000180* 04/14/91 RTP  ESTIMATED-SCORE PASS ADDED (SIMILAR-DECK          CR1201  
000190*               GUESSING) - OPTIONAL, DRIVEN BY THE PARM CARD.    CR1201  
000200* 02/27/93 RTP  RAISED TABLE LIMITS WITH INGEST - SAME            CR1355  
000210*               QUALIFIER OVERFLOW.                               CR1355  
000220* 07/30/95 LMK  SORT KEY LIST NOW CARRIES AN INSERTION-ORDER      CR1480  
000230*               TIEBREAKER SO EQUAL-SCORE ROWS HOLD THEIR         CR1480  
000240*               GAUNTLET ORDER INSTEAD OF BOUNCING AROUND.        CR1480  
000250* 01/06/99 LMK  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN THIS       CR1699  
000260*               PROGRAM.  NO CHANGE REQUIRED, SIGNED OFF.         CR1699  
000270* 03/18/01 DWH  GUESS LOGIC NOW REQUIRES 2 SHARED CARDS, NOT      CR1762  
000280*               1, BEFORE A SIMILAR DECK IS TRUSTED - THE OLD     CR1762  
000290*               1-CARD RULE WAS TOO NOISY ON SMALL GAUNTLETS.     CR1762  
000300* 07/18/05 DWH  0700-CHECK-DECKIDX NOW DOES A GENUINE SEARCH      CR1790  
000310*               ALL AGAINST THE DECK INDEX TABLE INSTEAD OF A     CR1790  
000320*               LINEAR SCAN - THE INDEX IS KEPT SORTED ASCENDING  CR1790  
000330*               ON DISK SO THE ASCENDING KEY WAS ALREADY SAFE,    CR1790  
000340*               IT JUST WAS NEVER ACTUALLY SEARCHED.              CR1790  
000350* 08/01/05 DWH  FIXED MATCH-MASTER RECORD LENGTH - THE S9V9999    CR1932  
000360*               SIGN IS LEADING SEPARATE RESULT FIELD IS 6        CR1932  
000370*               BYTES, NOT 5, SO THE FD WAS ONE BYTE SHORT OF     CR1932  
000380*               THE ACTUAL 263-BYTE RECORD.                       CR1932  
000390* 08/01/05 DWH  PULLED THE FILE-STATUS BYTES AND EOF/FOUND/       CR1932  
000400*               ESTIMATE/THRESHOLD SWITCHES BACK OUT OF           CR1932  
000410*               WS-FILE-STATUSES AND WS-SWITCHES INTO             CR1932  
000420*               STANDALONE 77-LEVEL ITEMS, MATCHING HOW THE       CR1932  
000430*               REST OF THE SHOP DECLARES THIS CLASS OF FIELD.    CR1932  
000440***************************************************************           
000450*                                                                         
000460* FOR EACH DECK EXPECTED IN THE NEXT GAUNTLET, THIS RUN PULLS             
000470* THAT DECK'S RECORDED MATCHUP FILE FROM THE CONSOLIDATED                 
000480* MASTER, NEGATES IT (THE MASTER RECORDS THE GAUNTLET DECK'S              
000490* OWN RESULT - WE WANT THE OPPONENT'S RESULT AGAINST IT), AND             
000500* USES THE NEGATED COLUMNS TO SCORE AND RANK EVERY CANDIDATE              
000510* DECK.  SEE 4100-GUESS-CELL FOR THE SIMILAR-DECK ESTIMATE                
000520* AND 8000-BAN-CHECK FOR THE BANLIST RULE SHARED WITH CARDSUG.            
000530*                                                                         
000540 ENVIRONMENT DIVISION.                                                    
000550 CONFIGURATION SECTION.                                                   
000560 SPECIAL-NAMES.                                                           
000570     C01 IS TOP-OF-FORM.                                                  
000580*                                                                         
000590 INPUT-OUTPUT SECTION.                                                    
000600 FILE-CONTROL.                                                            
000610     SELECT PARM-CARD    ASSIGN TO PARMCARD                               
000620            ORGANIZATION IS SEQUENTIAL                                    
000630            FILE STATUS  IS FS-PARM-CARD.                                 
000640*                                                                         
000650     SELECT MATCH-MASTER ASSIGN TO MTCHMSTR                               
000660            ORGANIZATION IS SEQUENTIAL                                    
000670            FILE STATUS  IS FS-MATCH-MASTER.                              
000680*                                                                         
000690     SELECT DECK-INDEX   ASSIGN TO DECKNDX                                
000700            ORGANIZATION IS LINE SEQUENTIAL                               
000710            FILE STATUS  IS FS-DECK-INDEX.                                
000720*                                                                         
000730     SELECT GAUNTLET-FILE ASSIGN TO GAUNTLET                              
000740            ORGANIZATION IS LINE SEQUENTIAL                               
000750            FILE STATUS  IS FS-GAUNTLET-FILE.                             
000760*                                                                         
000770     SELECT BANLIST-FILE ASSIGN TO BANLIST                                
000780            ORGANIZATION IS LINE SEQUENTIAL                               
000790            FILE STATUS  IS FS-BANLIST-FILE.                              
000800*                                                                         
000810     SELECT SUGGEST-RPT  ASSIGN TO DKSUGRPT                               
000820            ORGANIZATION IS LINE SEQUENTIAL                               
000830            FILE STATUS  IS FS-SUGGEST-RPT.                               
000840*                                                                         
000850     SELECT SORT-FILE    ASSIGN TO SORTWK01.                              
000860*                                                                         
000870 DATA DIVISION.                                                           
000880 FILE SECTION.                                                            
000890*                                                                         
000900 FD  PARM-CARD                                                            
000910     RECORD CONTAINS 20 CHARACTERS                                        
000920     RECORDING MODE IS F.                                                 
000930 01  PC-RECORD.                                                           
000940     05  PC-ESTIMATE-FLAG        PIC X(01).                               
000950     05  PC-THRESHOLD-GIVEN      PIC X(01).                               
000960     05  PC-THRESHOLD-VALUE      PIC S9(04)V9999                          
000970                                 SIGN IS LEADING SEPARATE.                
000980     05  FILLER                  PIC X(09).                               
000990*                                                                         
001000 FD  MATCH-MASTER                                                         
001010     RECORD CONTAINS 263 CHARACTERS                                       
001020     RECORDING MODE IS F.                                                 
001030 01  MM-RECORD.                                                           
001040     05  MM-DECK-NAME            PIC X(128).                              
001050     05  MM-OPP-DECK-NAME        PIC X(128).                              
001060     05  MM-RESULT               PIC S9V9999                              
001070                                 SIGN IS LEADING SEPARATE.                
001080     05  FILLER                  PIC X(01).                               
001090*                                                                         
001100 FD  DECK-INDEX.                                                          
001110 01  DX-RECORD.                                                           
001120     05  DX-DECK-NAME            PIC X(128).                              
001130    05  FILLER                  PIC X(01).                                
001140*                                                                         
001150 FD  GAUNTLET-FILE.                                                       
001160 01  GA-RECORD.                                                           
001170     05  GA-DECK-NAME            PIC X(128).                              
001180    05  FILLER                  PIC X(01).                                
001190*                                                                         
001200 FD  BANLIST-FILE.                                                        
001210 01  BL-RECORD.                                                           
001220     05  BL-CARD-NAME            PIC X(40).                               
001230    05  FILLER                  PIC X(01).                                
001240*                                                                         
001250 FD  SUGGEST-RPT.                                                         
001260 01  SR-PRINT-LINE               PIC X(260).                              
001270*                                                                         
001280 SD  SORT-FILE.                                                           
001290 01  SD-RECORD.                                                           
001300     05  SD-SEQ-NO               PIC S9(04) COMP.                         
001310     05  SD-DECK-NAME            PIC X(128).                              
001320     05  SD-KNOWN-SCORE          PIC S9(04)V9999                          
001330                                 SIGN IS LEADING SEPARATE.                
001340     05  SD-EST-SCORE            PIC S9(04)V9999                          
001350                                 SIGN IS LEADING SEPARATE.                
001360     05  SD-GLOBAL-SCORE         PIC S9(04)V9999                          
001370                                 SIGN IS LEADING SEPARATE.                
001380     05  SD-CELL OCCURS 20 TIMES.                                         
001390         10  SD-CELL-FILLED      PIC X(01).                               
001400         10  SD-CELL-VALUE       PIC S9V9999                              
001410                                 SIGN IS LEADING SEPARATE.                
001420        10  FILLER              PIC X(01).                                
001430*                                                                         
001440 WORKING-STORAGE SECTION.                                                 
001450*                                                                         
001460 77  FS-PARM-CARD            PIC X(02) VALUE SPACES.                      
001470 77  FS-MATCH-MASTER         PIC X(02) VALUE SPACES.                      
001480 77  FS-DECK-INDEX           PIC X(02) VALUE SPACES.                      
001490 77  FS-GAUNTLET-FILE        PIC X(02) VALUE SPACES.                      
001500 77  FS-BANLIST-FILE         PIC X(02) VALUE SPACES.                      
001510 77  FS-SUGGEST-RPT          PIC X(02) VALUE SPACES.                      
001520*                                                                         
001530 77  WS-MASTER-EOF-SW        PIC X(01) VALUE "N".                         
001540     88  MASTER-EOF                     VALUE "Y".                        
001550 77  WS-SORT-EOF-SW          PIC X(01) VALUE "N".                         
001560     88  SORT-EOF                       VALUE "Y".                        
001570 77  WS-FOUND-SW             PIC X(01) VALUE "N".                         
001580     88  ROW-FOUND                      VALUE "Y".                        
001590 77  WS-ESTIMATE-FLAG        PIC X(01) VALUE "N".                         
001600     88  ESTIMATING                     VALUE "Y".                        
001610 77  WS-THRESHOLD-GIVEN      PIC X(01) VALUE "N".                         
001620     88  THRESHOLD-WAS-GIVEN            VALUE "Y".                        
001630 01  WS-CONSTANTS.                                                        
001640     05  WS-ONE                  PIC S9(04) COMP VALUE 1.                 
001650     05  WS-THRESHOLD-VALUE      PIC S9(04)V9999 VALUE 0.                 
001660    05  FILLER                  PIC X(02).                                
001670*                                                                         
001680* CAPACITY LIMITS FOR THIS RUN.                                           
001690 01  WS-LIMITS.                                                           
001700     05  WS-MAX-MASTER-ROWS      PIC S9(04) COMP VALUE 8000.              
001710     05  WS-MAX-DECKIDX          PIC S9(04) COMP VALUE 500.               
001720     05  WS-MAX-GAUNTLET         PIC S9(04) COMP VALUE 20.                
001730     05  WS-MAX-BANLIST          PIC S9(04) COMP VALUE 200.               
001740     05  WS-MAX-CANDIDATES       PIC S9(04) COMP VALUE 500.               
001750    05  FILLER                  PIC X(02).                                
001760*                                                                         
001770* THE WHOLE MATCHUP MASTER, HELD IN MEMORY FOR THE DURATION               
001780* OF THE RUN - IT IS ALREADY IN DECK/OPPONENT SEQUENCE.                   
001790 01  WS-MASTER-TABLE.                                                     
001800     05  WS-MST-ROW OCCURS 8000 TIMES                                     
001810         INDEXED BY WS-MX-IDX.                                            
001820         10  WS-MST-DECK         PIC X(128).                              
001830         10  WS-MST-OPP          PIC X(128).                              
001840         10  WS-MST-RESULT       PIC S9V9999.                             
001850        10  FILLER              PIC X(01).                                
001860 01  WS-MASTER-COUNT              PIC S9(04) COMP VALUE 0.                
001870*                                                                         
001880        10  FILLER              PIC X(01).                                
001890*                                                                         
001900 01  WS-DECKIDX-TABLE.                                                    
001910    05  WS-DX-ROW OCCURS 1 TO 500 TIMES                                   
001920        DEPENDING ON WS-DECKIDX-COUNT                                     
001930        ASCENDING KEY WS-DX-NAME                                          
001940        INDEXED BY WS-DXI-IDX.                                            
001950         10  WS-DX-NAME          PIC X(128).                              
001960        10  FILLER              PIC X(01).                                
001970 01  WS-DECKIDX-COUNT            PIC S9(04) COMP VALUE 0.                 
001980*                                                                         
001990 01  WS-GAUNTLET-TABLE.                                                   
002000     05  WS-GNT-ROW OCCURS 20 TIMES                                       
002010         INDEXED BY WS-GNT-IDX.                                           
002020         10  WS-GNT-NAME         PIC X(128).                              
002030        10  WS-GNT-NAME-CARDS REDEFINES WS-GNT-NAME.              CR1790  
002040            15  WS-GNC-CARD1    PIC X(40).                        CR1790  
002050            15  WS-GNC-SEP1     PIC X(03).                        CR1790  
002060            15  WS-GNC-CARD2    PIC X(40).                        CR1790  
002070            15  WS-GNC-SEP2     PIC X(03).                        CR1790  
002080            15  WS-GNC-CARD3    PIC X(40).                        CR1790  
002090            15  FILLER          PIC X(02).                        CR1790  
002100         10  WS-GNT-VALID        PIC X(01).                               
002110             88  GAUNTLET-DECK-VALID        VALUE "Y".                    
002120        10  FILLER              PIC X(01).                                
002130 01  WS-GAUNTLET-COUNT           PIC S9(04) COMP VALUE 0.                 
002140*                                                                         
002150 01  WS-BANLIST-TABLE.                                                    
002160     05  WS-BL-ROW OCCURS 200 TIMES                                       
002170         INDEXED BY WS-BLI-IDX.                                           
002180         10  WS-BL-NAME          PIC X(40).                               
002190        10  FILLER              PIC X(01).                                
002200 01  WS-BANLIST-COUNT            PIC S9(04) COMP VALUE 0.                 
002210*                                                                         
002220* EVERY DISTINCT OPPONENT SEEN ACROSS THE NEGATED GAUNTLET                
002230* COLUMNS BECOMES ONE CANDIDATE ROW.                                      
002240 01  WS-CANDIDATE-TABLE.                                                  
002250     05  WS-CAND-ROW OCCURS 500 TIMES                                     
002260         INDEXED BY WS-CX-IDX.                                            
002270         10  WS-CAND-DECK        PIC X(128).                              
002280         10  WS-CAND-SEQ-NO      PIC S9(04) COMP.                         
002290         10  WS-CAND-DROP        PIC X(01) VALUE "N".                     
002300         10  WS-CAND-KNOWN-SCORE PIC S9(04)V9999.                         
002310         10  WS-CAND-EST-SCORE   PIC S9(04)V9999.                         
002320         10  WS-CAND-GLBL-SCORE  PIC S9(04)V9999.                         
002330         10  WS-CAND-CELL OCCURS 20 TIMES.                                
002340             15  WS-CELL-KNOWN   PIC X(01) VALUE "N".                     
002350             15  WS-CELL-FILLED  PIC X(01) VALUE "N".                     
002360             15  WS-CELL-VALUE   PIC S9V9999.                             
002370            15  FILLER          PIC X(01).                                
002380 01  WS-CANDIDATE-COUNT          PIC S9(04) COMP VALUE 0.                 
002390*                                                                         
002400* CARD-SPLITTING SCRATCH AREA - SHARED BY EVERY PARAGRAPH THAT            
002410* NEEDS A DECK NAME TAKEN APART INTO ITS 3 CARDS.                         
002420 01  WS-SPLIT-AREA.                                                       
002430     05  WS-SPLIT-SOURCE         PIC X(128).                              
002440     05  WS-SPLIT-CARD1          PIC X(40).                               
002450     05  WS-SPLIT-CARD2          PIC X(40).                               
002460     05  WS-SPLIT-CARD3          PIC X(40).                               
002470    05  FILLER                  PIC X(08).                                
002480*                                                                         
002490* FLAT VIEW OF THE SPLIT CARDS - USED WHEN THE CONFLICT AND               
002500* BANLIST DIAGNOSTICS NEED THE THREE CARDS ON ONE LINE.                   
002510 01  WS-SPLIT-AREA-FLAT REDEFINES WS-SPLIT-AREA.                          
002520     05  FILLER                  PIC X(128).                              
002530     05  WS-SPLIT-CARDS-COMBINED PIC X(120).                              
002540*                                                                         
002550* SECOND CARD SET - SIMILARITY COUNTING COMPARES TWO DECKS AT             
002560* ONCE (THE CANDIDATE OPPONENT CONSUMED FROM THE MASTER AND               
002570* THE GAUNTLET OR CANDIDATE DECK BEING ESTIMATED AGAINST).                
002580 01  WS-SIM-AREA.                                                         
002590     05  WS-SIM-A-CARD OCCURS 3 TIMES                                     
002600         INDEXED BY WS-SIM-A-IDX   PIC X(40).                             
002610     05  WS-SIM-B-CARD OCCURS 3 TIMES                                     
002620         INDEXED BY WS-SIM-B-IDX   PIC X(40).                             
002630     05  WS-SIM-B-USED OCCURS 3 TIMES                                     
002640         INDEXED BY WS-SIM-U-IDX   PIC X(01).                             
002650     05  WS-SIM-COUNT            PIC S9(04) COMP.                         
002660    05  FILLER                  PIC X(01).                                
002670*                                                                         
002680* GUESS-CELL / GET-GUESSES WORK AREA (U4 MATCHUP-ESTIMATE).               
002690 01  WS-GUESS-AREA.                                                       
002700     05  WS-GF-OWNER-DECK        PIC X(128).                              
002710     05  WS-GF-REF-CARD1         PIC X(40).                               
002720     05  WS-GF-REF-CARD2         PIC X(40).                               
002730     05  WS-GF-REF-CARD3         PIC X(40).                               
002740     05  WS-GF-SUM               PIC S9(05)V9999.                         
002750     05  WS-GF-CNT               PIC S9(04) COMP.                         
002760     05  WS-FWD-SUM              PIC S9(05)V9999.                         
002770     05  WS-FWD-CNT              PIC S9(04) COMP.                         
002780     05  WS-COMBINED-SUM         PIC S9(05)V9999.                         
002790     05  WS-COMBINED-CNT         PIC S9(04) COMP.                         
002800    05  FILLER                  PIC X(02).                                
002810*                                                                         
002820 01  WS-BAN-FOUND-SW             PIC X(01) VALUE "N".                     
002830     88  DECK-IS-BANNED                     VALUE "Y".                    
002840*                                                                         
002850 01  WS-PRINTED-COUNT            PIC S9(05) COMP VALUE 0.                 
002860*                                                                         
002870* REPORT DETAIL LINE.                                                     
002880 01  WS-DETAIL-LINE.                                                      
002890     05  WD-DECK-NAME            PIC X(40).                               
002900     05  FILLER                  PIC X(02) VALUE SPACES.                  
002910     05  WD-KNOWN-SCORE          PIC ----9.9999.                          
002920     05  FILLER                  PIC X(02) VALUE SPACES.                  
002930     05  WD-EST-SCORE            PIC ----9.9999.                          
002940     05  FILLER                  PIC X(02) VALUE SPACES.                  
002950     05  WD-GLOBAL-SCORE         PIC ----9.9999.                          
002960     05  FILLER                  PIC X(02) VALUE SPACES.                  
002970     05  WD-CELL OCCURS 20 TIMES PIC ---9.9999.                           
002980*                                                                         
002990* FLAT VIEW OF THE DETAIL LINE - USED BY THE BLANK-LINE CHECK             
003000* IN 5100 SO A ROW WITH NO CELLS AT ALL STILL PRINTS CLEANLY.             
003010 01  WS-DETAIL-LINE-FLAT REDEFINES WS-DETAIL-LINE.                        
003020     05  WD-FLAT-TEXT            PIC X(258).                              
003030*                                                                         
003040 01  WS-HEADING-LINE-1.                                                   
003050     05  FILLER                  PIC X(40)                                
003060             VALUE "DECK-NAME".                                           
003070     05  FILLER                  PIC X(02) VALUE SPACES.                  
003080     05  FILLER                  PIC X(09) VALUE "KNOWN".                 
003090     05  FILLER                  PIC X(02) VALUE SPACES.                  
003100     05  FILLER                  PIC X(09) VALUE "ESTIMATED".             
003110     05  FILLER                  PIC X(02) VALUE SPACES.                  
003120     05  FILLER                  PIC X(09) VALUE "GLOBAL".                
003130     05  FILLER                  PIC X(02) VALUE SPACES.                  
003140     05  FILLER                  PIC X(30)                                
003150             VALUE "GAUNTLET COLUMNS FOLLOW".                             
003160*                                                                         
003170 PROCEDURE DIVISION.                                                      
003180*                                                                         
003190 0000-MAIN-LINE.                                                          
003200     PERFORM 0100-OPEN-FILES     THRU 0100-EXIT                           
003210     PERFORM 0200-READ-PARM-CARD THRU 0200-EXIT                           
003220     PERFORM 0300-LOAD-BANLIST   THRU 0300-EXIT                           
003230     PERFORM 0400-LOAD-DECKIDX   THRU 0400-EXIT                           
003240     PERFORM 0500-LOAD-MASTER    THRU 0500-EXIT                           
003250     PERFORM 0600-LOAD-GAUNTLET  THRU 0600-EXIT                           
003260*                                                                         
003270     PERFORM 1000-BUILD-COLUMN   THRU 1000-EXIT                           
003280       VARYING WS-GNT-IDX FROM 1 BY 1                                     
003290         UNTIL WS-GNT-IDX > WS-GAUNTLET-COUNT                             
003300*                                                                         
003310     PERFORM 2500-SCORE-CANDIDATE THRU 2500-EXIT                          
003320       VARYING WS-CX-IDX FROM 1 BY 1                                      
003330         UNTIL WS-CX-IDX > WS-CANDIDATE-COUNT                             
003340*                                                                         
003350     PERFORM 2600-THRESHOLD-FILTER THRU 2600-EXIT                         
003360       VARYING WS-CX-IDX FROM 1 BY 1                                      
003370         UNTIL WS-CX-IDX > WS-CANDIDATE-COUNT                             
003380*                                                                         
003390     IF ESTIMATING                                                        
003400         PERFORM 3000-ESTIMATE-ROW THRU 3000-EXIT                         
003410           VARYING WS-CX-IDX FROM 1 BY 1                                  
003420             UNTIL WS-CX-IDX > WS-CANDIDATE-COUNT                         
003430     END-IF                                                               
003440*                                                                         
003450     PERFORM 3500-GLOBAL-SCORE-ROW THRU 3500-EXIT                         
003460       VARYING WS-CX-IDX FROM 1 BY 1                                      
003470         UNTIL WS-CX-IDX > WS-CANDIDATE-COUNT                             
003480*                                                                         
003490     PERFORM 4000-SORT-AND-REPORT THRU 4000-EXIT                          
003500*                                                                         
003510     PERFORM 0900-CLOSE-FILES    THRU 0900-EXIT                           
003520*                                                                         
003530     STOP RUN.                                                            
003540*                                                                         
003550 0100-OPEN-FILES.                                                         
003560     OPEN INPUT  PARM-CARD                                                
003570          INPUT  MATCH-MASTER                                             
003580          INPUT  DECK-INDEX                                               
003590          INPUT  GAUNTLET-FILE                                            
003600          INPUT  BANLIST-FILE                                             
003610     OPEN OUTPUT SUGGEST-RPT.                                             
003620 0100-EXIT.                                                               
003630     EXIT.                                                                
003640*                                                                         
003650 0200-READ-PARM-CARD.                                                     
003660     READ PARM-CARD                                                       
003670         AT END                                                           
003680             MOVE SPACES TO PC-RECORD                                     
003690     END-READ                                                             
003700     MOVE PC-ESTIMATE-FLAG    TO WS-ESTIMATE-FLAG                         
003710     MOVE PC-THRESHOLD-GIVEN  TO WS-THRESHOLD-GIVEN                       
003720     MOVE PC-THRESHOLD-VALUE  TO WS-THRESHOLD-VALUE.                      
003730 0200-EXIT.                                                               
003740     EXIT.                                                                
003750*                                                                         
003760 0300-LOAD-BANLIST.                                                       
003770     PERFORM 0350-READ-ONE-BANNED THRU 0350-EXIT                          
003780       UNTIL FS-BANLIST-FILE = "10".                                      
003790 0300-EXIT.                                                               
003800     EXIT.                                                                
003810*                                                                         
003820 0350-READ-ONE-BANNED.                                                    
003830     READ BANLIST-FILE                                                    
003840         AT END                                                           
003850             MOVE "10" TO FS-BANLIST-FILE                                 
003860             GO TO 0350-EXIT                                              
003870     END-READ                                                             
003880     ADD WS-ONE TO WS-BANLIST-COUNT                                       
003890     MOVE BL-CARD-NAME TO WS-BL-NAME (WS-BANLIST-COUNT).                  
003900 0350-EXIT.                                                               
003910     EXIT.                                                                
003920*                                                                         
003930 0400-LOAD-DECKIDX.                                                       
003940     PERFORM 0450-READ-ONE-DECKIDX THRU 0450-EXIT                         
003950       UNTIL FS-DECK-INDEX = "10".                                        
003960 0400-EXIT.                                                               
003970     EXIT.                                                                
003980*                                                                         
003990 0450-READ-ONE-DECKIDX.                                                   
004000     READ DECK-INDEX                                                      
004010         AT END                                                           
004020             MOVE "10" TO FS-DECK-INDEX                                   
004030             GO TO 0450-EXIT                                              
004040     END-READ                                                             
004050     ADD WS-ONE TO WS-DECKIDX-COUNT                                       
004060     MOVE DX-DECK-NAME TO WS-DX-NAME (WS-DECKIDX-COUNT).                  
004070 0450-EXIT.                                                               
004080     EXIT.                                                                
004090*                                                                         
004100 0500-LOAD-MASTER.                                                        
004110     PERFORM 0550-READ-ONE-MASTER THRU 0550-EXIT                          
004120       UNTIL MASTER-EOF.                                                  
004130 0500-EXIT.                                                               
004140     EXIT.                                                                
004150*                                                                         
004160 0550-READ-ONE-MASTER.                                                    
004170     READ MATCH-MASTER                                                    
004180         AT END                                                           
004190             MOVE "Y" TO WS-MASTER-EOF-SW                                 
004200             GO TO 0550-EXIT                                              
004210     END-READ                                                             
004220     ADD WS-ONE TO WS-MASTER-COUNT                                        
004230     MOVE MM-DECK-NAME     TO WS-MST-DECK (WS-MASTER-COUNT)               
004240     MOVE MM-OPP-DECK-NAME TO WS-MST-OPP  (WS-MASTER-COUNT)               
004250     MOVE MM-RESULT        TO WS-MST-RESULT (WS-MASTER-COUNT).            
004260 0550-EXIT.                                                               
004270     EXIT.                                                                
004280*                                                                         
004290 0600-LOAD-GAUNTLET.                                                      
004300     PERFORM 0650-READ-ONE-GAUNTLET THRU 0650-EXIT                        
004310       UNTIL FS-GAUNTLET-FILE = "10".                                     
004320 0600-EXIT.                                                               
004330     EXIT.                                                                
004340*                                                                         
004350 0650-READ-ONE-GAUNTLET.                                                  
004360     READ GAUNTLET-FILE                                                   
004370         AT END                                                           
004380             MOVE "10" TO FS-GAUNTLET-FILE                                
004390             GO TO 0650-EXIT                                              
004400     END-READ                                                             
004410     ADD WS-ONE TO WS-GAUNTLET-COUNT                                      
004420     MOVE GA-DECK-NAME TO WS-GNT-NAME (WS-GAUNTLET-COUNT)                 
004430     MOVE "N"          TO WS-GNT-VALID (WS-GAUNTLET-COUNT)                
004440     PERFORM 0700-CHECK-DECKIDX THRU 0700-EXIT.                           
004450 0650-EXIT.                                                               
004460     EXIT.                                                                
004470*                                                                         
004480* U2 STEP 1 (FIRST HALF) - DOES THE GAUNTLET MEMBER EXIST IN              
004490* THE MASTER DECK INDEX?  WARN AND LEAVE THE COLUMN EMPTY IF              
004500* NOT.  THE INDEX IS KEPT SORTED ASCENDING (SEE DECKSUG PARM      CR1790  
004510* NOTES) SO A SEARCH ALL IS SAFE AGAINST IT.                      CR1790  
004520 0700-CHECK-DECKIDX.                                                      
004530    MOVE "N" TO WS-FOUND-SW                                               
004540    IF WS-DECKIDX-COUNT > 0                                       CR1790  
004550        SET WS-DXI-IDX TO 1                                       CR1790  
004560        SEARCH ALL WS-DX-ROW                                      CR1790  
004570            AT END                                                CR1790  
004580                MOVE "N" TO WS-FOUND-SW                           CR1790  
004590            WHEN WS-DX-NAME (WS-DXI-IDX)                          CR1790  
004600                 = WS-GNT-NAME (WS-GAUNTLET-COUNT)                CR1790  
004610                MOVE "Y" TO WS-FOUND-SW                           CR1790  
004620        END-SEARCH                                                CR1790  
004630    END-IF                                                        CR1790  
004640*                                                                         
004650    IF ROW-FOUND                                                          
004660        MOVE "Y" TO WS-GNT-VALID (WS-GAUNTLET-COUNT)                      
004670    ELSE                                                                  
004680        DISPLAY "DECKSUG - WARNING, GAUNTLET DECK NOT ON "                
004690                "FILE: "                                                  
004700                WS-GNC-CARD1 (WS-GAUNTLET-COUNT) "/"              CR1790  
004710                WS-GNC-CARD2 (WS-GAUNTLET-COUNT) "/"              CR1790  
004720                WS-GNC-CARD3 (WS-GAUNTLET-COUNT)                  CR1790  
004730    END-IF.                                                               
004740 0700-EXIT.                                                               
004750    EXIT.                                                                 
004760*                                                                         
004770*-----------------------------------------------------------*             
004780* U2 STEP 1 (SECOND HALF) AND STEP 2 - FOR ONE GAUNTLET       *           
004790* COLUMN, SCAN THE MASTER FOR THAT DECK'S ROWS, DROP BANNED   *           
004800* OPPONENTS, NEGATE THE REST AND FILE THEM INTO THE OUTER     *           
004810* JOIN (THE CANDIDATE TABLE).                                 *           
004820*-----------------------------------------------------------*             
004830 1000-BUILD-COLUMN.                                                       
004840     IF GAUNTLET-DECK-VALID (WS-GNT-IDX)                                  
004850         PERFORM 1100-SCAN-MASTER-FOR-COLUMN THRU 1100-EXIT               
004860           VARYING WS-MX-IDX FROM 1 BY 1                                  
004870             UNTIL WS-MX-IDX > WS-MASTER-COUNT                            
004880     END-IF.                                                              
004890 1000-EXIT.                                                               
004900     EXIT.                                                                
004910*                                                                         
004920 1100-SCAN-MASTER-FOR-COLUMN.                                             
004930     IF WS-MST-DECK (WS-MX-IDX) = WS-GNT-NAME (WS-GNT-IDX)                
004940         MOVE WS-MST-OPP (WS-MX-IDX) TO WS-SPLIT-SOURCE                   
004950         PERFORM 9000-SPLIT-DECK     THRU 9000-EXIT                       
004960         PERFORM 8000-BAN-CHECK      THRU 8000-EXIT                       
004970         IF NOT DECK-IS-BANNED                                            
004980             PERFORM 1200-POST-CELL  THRU 1200-EXIT                       
004990         END-IF                                                           
005000     END-IF.                                                              
005010 1100-EXIT.                                                               
005020     EXIT.                                                                
005030*                                                                         
005040 1200-POST-CELL.                                                          
005050     PERFORM 1300-FIND-OR-ADD-CANDIDATE THRU 1300-EXIT                    
005060     COMPUTE WS-CELL-VALUE (WS-CX-IDX, WS-GNT-IDX) ROUNDED =              
005070             WS-MST-RESULT (WS-MX-IDX) * -1                               
005080     MOVE "Y" TO WS-CELL-KNOWN  (WS-CX-IDX, WS-GNT-IDX)                   
005090     MOVE "Y" TO WS-CELL-FILLED (WS-CX-IDX, WS-GNT-IDX).                  
005100 1200-EXIT.                                                               
005110     EXIT.                                                                
005120*                                                                         
005130 1300-FIND-OR-ADD-CANDIDATE.                                              
005140     MOVE "N" TO WS-FOUND-SW                                              
005150     SET WS-CX-IDX TO 1                                                   
005160     PERFORM 1350-SCAN-CANDIDATES THRU 1350-EXIT                          
005170       UNTIL WS-CX-IDX > WS-CANDIDATE-COUNT                               
005180          OR ROW-FOUND                                                    
005190*                                                                         
005200     IF NOT ROW-FOUND                                                     
005210         ADD WS-ONE TO WS-CANDIDATE-COUNT                                 
005220         SET WS-CX-IDX TO WS-CANDIDATE-COUNT                              
005230         MOVE WS-MST-OPP (WS-MX-IDX) TO WS-CAND-DECK (WS-CX-IDX)          
005240         MOVE WS-CANDIDATE-COUNT     TO WS-CAND-SEQ-NO (WS-CX-IDX)        
005250     END-IF.                                                              
005260 1300-EXIT.                                                               
005270     EXIT.                                                                
005280*                                                                         
005290 1350-SCAN-CANDIDATES.                                                    
005300     IF WS-CAND-DECK (WS-CX-IDX) = WS-MST-OPP (WS-MX-IDX)                 
005310         MOVE "Y" TO WS-FOUND-SW                                          
005320     ELSE                                                                 
005330         SET WS-CX-IDX UP BY 1                                            
005340     END-IF.                                                              
005350 1350-EXIT.                                                               
005360     EXIT.                                                                
005370*                                                                         
005380*-----------------------------------------------------------*             
005390* U2 STEP 3 - KNOWN-SCORE IS THE SUM OF THE KNOWN CELLS.      *           
005400*-----------------------------------------------------------*             
005410 2500-SCORE-CANDIDATE.                                                    
005420     MOVE 0 TO WS-CAND-KNOWN-SCORE (WS-CX-IDX)                            
005430     PERFORM 2550-ADD-KNOWN-CELL THRU 2550-EXIT                           
005440       VARYING WS-GNT-IDX FROM 1 BY 1                                     
005450         UNTIL WS-GNT-IDX > WS-GAUNTLET-COUNT.                            
005460 2500-EXIT.                                                               
005470     EXIT.                                                                
005480*                                                                         
005490 2550-ADD-KNOWN-CELL.                                                     
005500     IF WS-CELL-KNOWN (WS-CX-IDX, WS-GNT-IDX) = "Y"                       
005510         ADD WS-CELL-VALUE (WS-CX-IDX, WS-GNT-IDX)                        
005520          TO WS-CAND-KNOWN-SCORE (WS-CX-IDX)                              
005530     END-IF.                                                              
005540 2550-EXIT.                                                               
005550     EXIT.                                                                
005560*                                                                         
005570* U2 STEP 4 - THRESHOLD IS STRICT (>).                                    
005580 2600-THRESHOLD-FILTER.                                                   
005590     IF THRESHOLD-WAS-GIVEN                                               
005600         IF WS-CAND-KNOWN-SCORE (WS-CX-IDX)                               
005610              NOT > WS-THRESHOLD-VALUE                                    
005620             MOVE "Y" TO WS-CAND-DROP (WS-CX-IDX)                         
005630         END-IF                                                           
005640     END-IF.                                                              
005650 2600-EXIT.                                                               
005660     EXIT.                                                                
005670*                                                                         
005680*-----------------------------------------------------------*             
005690* U2 STEP 5 / U4 MATCHUP-ESTIMATE - FILL THE BLANK CELLS OF   *           
005700* A RETAINED ROW AND SUM THE FULLY-FILLED ROW.                *           
005710*-----------------------------------------------------------*             
005720 3000-ESTIMATE-ROW.                                                       
005730     IF WS-CAND-DROP (WS-CX-IDX) NOT = "Y"                                
005740         MOVE 0 TO WS-CAND-EST-SCORE (WS-CX-IDX)                          
005750         PERFORM 3100-ESTIMATE-CELL THRU 3100-EXIT                        
005760           VARYING WS-GNT-IDX FROM 1 BY 1                                 
005770             UNTIL WS-GNT-IDX > WS-GAUNTLET-COUNT                         
005780     END-IF.                                                              
005790 3000-EXIT.                                                               
005800     EXIT.                                                                
005810*                                                                         
005820 3100-ESTIMATE-CELL.                                                      
005830     IF WS-CELL-FILLED (WS-CX-IDX, WS-GNT-IDX) NOT = "Y"                  
005840        AND GAUNTLET-DECK-VALID (WS-GNT-IDX)                              
005850         PERFORM 4100-GUESS-CELL THRU 4100-EXIT                           
005860         IF WS-COMBINED-CNT > 0                                           
005870             COMPUTE WS-CELL-VALUE (WS-CX-IDX, WS-GNT-IDX)                
005880                     ROUNDED =                                            
005890                     WS-COMBINED-SUM / WS-COMBINED-CNT                    
005900             MOVE "Y" TO WS-CELL-FILLED (WS-CX-IDX, WS-GNT-IDX)           
005910         END-IF                                                           
005920     END-IF                                                               
005930*                                                                         
005940     IF WS-CELL-FILLED (WS-CX-IDX, WS-GNT-IDX) = "Y"                      
005950         ADD WS-CELL-VALUE (WS-CX-IDX, WS-GNT-IDX)                        
005960          TO WS-CAND-EST-SCORE (WS-CX-IDX)                                
005970     END-IF.                                                              
005980 3100-EXIT.                                                               
005990     EXIT.                                                                
006000*                                                                         
006010* GUESS(D VS O) - D IS THE CANDIDATE, O IS THE GAUNTLET DECK              
006020* IN COLUMN WS-GNT-IDX.  FORWARD GUESSES COME FROM D'S OWN                
006030* MATCHUP FILE; REVERSE GUESSES COME FROM O'S MATCHUP FILE,               
006040* NEGATED.  POOLING THE RAW VALUES BEFORE DIVIDING GIVES THE              
006050* SAME ANSWER AS AVERAGING THEN NEGATING THE REVERSE HALF.                
006060 4100-GUESS-CELL.                                                         
006070     MOVE WS-GNT-NAME (WS-GNT-IDX)     TO WS-SPLIT-SOURCE                 
006080     PERFORM 9000-SPLIT-DECK           THRU 9000-EXIT                     
006090     MOVE WS-CAND-DECK (WS-CX-IDX)     TO WS-GF-OWNER-DECK                
006100     MOVE WS-SPLIT-CARD1 TO WS-GF-REF-CARD1                               
006110     MOVE WS-SPLIT-CARD2 TO WS-GF-REF-CARD2                               
006120     MOVE WS-SPLIT-CARD3 TO WS-GF-REF-CARD3                               
006130     PERFORM 4200-GET-GUESSES          THRU 4200-EXIT                     
006140     MOVE WS-GF-SUM TO WS-FWD-SUM                                         
006150     MOVE WS-GF-CNT TO WS-FWD-CNT                                         
006160*                                                                         
006170     MOVE WS-CAND-DECK (WS-CX-IDX)     TO WS-SPLIT-SOURCE                 
006180     PERFORM 9000-SPLIT-DECK           THRU 9000-EXIT                     
006190     MOVE WS-GNT-NAME (WS-GNT-IDX)     TO WS-GF-OWNER-DECK                
006200     MOVE WS-SPLIT-CARD1 TO WS-GF-REF-CARD1                               
006210     MOVE WS-SPLIT-CARD2 TO WS-GF-REF-CARD2                               
006220     MOVE WS-SPLIT-CARD3 TO WS-GF-REF-CARD3                               
006230     PERFORM 4200-GET-GUESSES          THRU 4200-EXIT                     
006240*                                                                         
006250     COMPUTE WS-COMBINED-SUM = WS-FWD-SUM - WS-GF-SUM                     
006260     COMPUTE WS-COMBINED-CNT = WS-FWD-CNT + WS-GF-CNT.                    
006270 4100-EXIT.                                                               
006280     EXIT.                                                                
006290*                                                                         
006300* GET-GUESSES(OWNER, REF) - EVERY OPPONENT OF OWNER WITH                  
006310* SIMILARITY (SHARED CARDS AGAINST THE REFERENCE DECK) OF 2               
006320* OR MORE CONTRIBUTES ITS RECORDED RESULT ONCE.                           
006330 4200-GET-GUESSES.                                                        
006340     MOVE 0 TO WS-GF-SUM                                                  
006350     MOVE 0 TO WS-GF-CNT                                                  
006360     PERFORM 4250-SCAN-OWNER-ROW THRU 4250-EXIT                           
006370       VARYING WS-MX-IDX FROM 1 BY 1                                      
006380         UNTIL WS-MX-IDX > WS-MASTER-COUNT.                               
006390 4200-EXIT.                                                               
006400     EXIT.                                                                
006410*                                                                         
006420 4250-SCAN-OWNER-ROW.                                                     
006430     IF WS-MST-DECK (WS-MX-IDX) = WS-GF-OWNER-DECK                        
006440         MOVE WS-MST-OPP (WS-MX-IDX) TO WS-SIM-A-CARD (1)                 
006450         MOVE WS-GF-REF-CARD1        TO WS-SIM-B-CARD (1)                 
006460         MOVE WS-GF-REF-CARD2        TO WS-SIM-B-CARD (2)                 
006470         MOVE WS-GF-REF-CARD3        TO WS-SIM-B-CARD (3)                 
006480         MOVE WS-MST-OPP (WS-MX-IDX) TO WS-SPLIT-SOURCE                   
006490         PERFORM 9000-SPLIT-DECK     THRU 9000-EXIT                       
006500         MOVE WS-SPLIT-CARD1 TO WS-SIM-A-CARD (1)                         
006510         MOVE WS-SPLIT-CARD2 TO WS-SIM-A-CARD (2)                         
006520         MOVE WS-SPLIT-CARD3 TO WS-SIM-A-CARD (3)                         
006530         PERFORM 4300-SIMILARITY-COUNT THRU 4300-EXIT                     
006540         IF WS-SIM-COUNT > 1                                              
006550             ADD WS-MST-RESULT (WS-MX-IDX) TO WS-GF-SUM                   
006560             ADD WS-ONE TO WS-GF-CNT                                      
006570         END-IF                                                           
006580     END-IF.                                                              
006590 4250-EXIT.                                                               
006600     EXIT.                                                                
006610*                                                                         
006620* MULTISET INTERSECTION OF TWO 3-CARD LISTS - EACH CARD OF                
006630* WS-SIM-B MAY BE CONSUMED AT MOST ONCE.                                  
006640 4300-SIMILARITY-COUNT.                                                   
006650     MOVE 0 TO WS-SIM-COUNT                                               
006660     MOVE "N" TO WS-SIM-B-USED (1)                                        
006670     MOVE "N" TO WS-SIM-B-USED (2)                                        
006680     MOVE "N" TO WS-SIM-B-USED (3)                                        
006690     PERFORM 4350-MATCH-ONE-A-CARD THRU 4350-EXIT                         
006700       VARYING WS-SIM-A-IDX FROM 1 BY 1                                   
006710         UNTIL WS-SIM-A-IDX > 3.                                          
006720 4300-EXIT.                                                               
006730     EXIT.                                                                
006740*                                                                         
006750 4350-MATCH-ONE-A-CARD.                                                   
006760     MOVE "N" TO WS-FOUND-SW                                              
006770     SET WS-SIM-B-IDX TO 1                                                
006780     PERFORM 4360-TRY-ONE-B-CARD THRU 4360-EXIT                           
006790       UNTIL WS-SIM-B-IDX > 3                                             
006800          OR ROW-FOUND.                                                   
006810 4350-EXIT.                                                               
006820     EXIT.                                                                
006830*                                                                         
006840 4360-TRY-ONE-B-CARD.                                                     
006850     IF WS-SIM-B-USED (WS-SIM-B-IDX) NOT = "Y"                            
006860        AND WS-SIM-B-CARD (WS-SIM-B-IDX) =                                
006870            WS-SIM-A-CARD (WS-SIM-A-IDX)                                  
006880         MOVE "Y" TO WS-SIM-B-USED (WS-SIM-B-IDX)                         
006890         ADD WS-ONE TO WS-SIM-COUNT                                       
006900         MOVE "Y" TO WS-FOUND-SW                                          
006910     ELSE                                                                 
006920         SET WS-SIM-B-IDX UP BY 1                                         
006930     END-IF.                                                              
006940 4360-EXIT.                                                               
006950     EXIT.                                                                
006960*                                                                         
006970*-----------------------------------------------------------*             
006980* U5 GLOBAL-SCORE - THE WHOLE RECORDED FILE FOR THE DECK,    *            
006990* BANNED OPPONENTS DROPPED.                                  *            
007000*-----------------------------------------------------------*             
007010 3500-GLOBAL-SCORE-ROW.                                                   
007020     IF WS-CAND-DROP (WS-CX-IDX) NOT = "Y"                                
007030         MOVE WS-CAND-DECK (WS-CX-IDX) TO WS-GF-OWNER-DECK                
007040         MOVE 0 TO WS-GF-SUM                                              
007050         PERFORM 3550-SCAN-FOR-GLOBAL THRU 3550-EXIT                      
007060           VARYING WS-MX-IDX FROM 1 BY 1                                  
007070             UNTIL WS-MX-IDX > WS-MASTER-COUNT                            
007080         MOVE WS-GF-SUM TO WS-CAND-GLBL-SCORE (WS-CX-IDX)                 
007090     END-IF.                                                              
007100 3500-EXIT.                                                               
007110     EXIT.                                                                
007120*                                                                         
007130 3550-SCAN-FOR-GLOBAL.                                                    
007140     IF WS-MST-DECK (WS-MX-IDX) = WS-GF-OWNER-DECK                        
007150         MOVE WS-MST-OPP (WS-MX-IDX) TO WS-SPLIT-SOURCE                   
007160         PERFORM 9000-SPLIT-DECK     THRU 9000-EXIT                       
007170         PERFORM 8000-BAN-CHECK      THRU 8000-EXIT                       
007180         IF NOT DECK-IS-BANNED                                            
007190             ADD WS-MST-RESULT (WS-MX-IDX) TO WS-GF-SUM                   
007200         END-IF                                                           
007210     END-IF.                                                              
007220 3550-EXIT.                                                               
007230     EXIT.                                                                
007240*                                                                         
007250*-----------------------------------------------------------*             
007260* SHARED RULE U-BAN - DOES WS-SPLIT-SOURCE (ALREADY SPLIT     *           
007270* INTO WS-SPLIT-CARD1-3) CONTAIN A BANNED CARD?               *           
007280*-----------------------------------------------------------*             
007290 8000-BAN-CHECK.                                                          
007300     MOVE "N" TO WS-BAN-FOUND-SW                                          
007310     SET WS-BLI-IDX TO 1                                                  
007320     PERFORM 8050-SCAN-BANLIST THRU 8050-EXIT                             
007330       UNTIL WS-BLI-IDX > WS-BANLIST-COUNT                                
007340          OR DECK-IS-BANNED.                                              
007350 8000-EXIT.                                                               
007360     EXIT.                                                                
007370*                                                                         
007380 8050-SCAN-BANLIST.                                                       
007390     IF WS-BL-NAME (WS-BLI-IDX) = WS-SPLIT-CARD1                          
007400        OR WS-BL-NAME (WS-BLI-IDX) = WS-SPLIT-CARD2                       
007410        OR WS-BL-NAME (WS-BLI-IDX) = WS-SPLIT-CARD3                       
007420         MOVE "Y" TO WS-BAN-FOUND-SW                                      
007430     ELSE                                                                 
007440         SET WS-BLI-IDX UP BY 1                                           
007450     END-IF.                                                              
007460 8050-EXIT.                                                               
007470     EXIT.                                                                
007480*                                                                         
007490* SPLIT WS-SPLIT-SOURCE INTO ITS 3 " | "-SEPARATED CARDS.                 
007500 9000-SPLIT-DECK.                                                         
007510     UNSTRING WS-SPLIT-SOURCE DELIMITED BY " | "                          
007520         INTO WS-SPLIT-CARD1 WS-SPLIT-CARD2 WS-SPLIT-CARD3                
007530     END-UNSTRING.                                                        
007540 9000-EXIT.                                                               
007550     EXIT.                                                                
007560*                                                                         
007570*-----------------------------------------------------------*             
007580* U2 STEPS 6-8 - GLOBAL SCORE IS ALREADY POSTED; SORT THE    *            
007590* SURVIVING CANDIDATES DESCENDING BY (KNOWN, ESTIMATED,       *           
007600* GLOBAL), TIES BROKEN BY FIRST-SEEN ORDER, AND PRINT.        *           
007610*-----------------------------------------------------------*             
007620 4000-SORT-AND-REPORT.                                                    
007630     SORT SORT-FILE                                                       
007640         DESCENDING KEY SD-KNOWN-SCORE                                    
007650         DESCENDING KEY SD-EST-SCORE                                      
007660         DESCENDING KEY SD-GLOBAL-SCORE                                   
007670         ASCENDING  KEY SD-SEQ-NO                                         
007680         INPUT PROCEDURE  IS 4100-FEED-SORT THRU 4100-FEED-EXIT           
007690         OUTPUT PROCEDURE IS 5000-WRITE-REPORT                            
007700                           THRU 5000-EXIT.                                
007710 4000-EXIT.                                                               
007720     EXIT.                                                                
007730*                                                                         
007740 4100-FEED-SORT.                                                          
007750     PERFORM 4150-RELEASE-ONE THRU 4150-EXIT                              
007760       VARYING WS-CX-IDX FROM 1 BY 1                                      
007770         UNTIL WS-CX-IDX > WS-CANDIDATE-COUNT.                            
007780 4100-FEED-EXIT.                                                          
007790     EXIT.                                                                
007800*                                                                         
007810 4150-RELEASE-ONE.                                                        
007820     IF WS-CAND-DROP (WS-CX-IDX) NOT = "Y"                                
007830         MOVE WS-CAND-SEQ-NO     (WS-CX-IDX) TO SD-SEQ-NO                 
007840         MOVE WS-CAND-DECK       (WS-CX-IDX) TO SD-DECK-NAME              
007850         MOVE WS-CAND-KNOWN-SCORE(WS-CX-IDX) TO SD-KNOWN-SCORE            
007860         MOVE WS-CAND-EST-SCORE  (WS-CX-IDX) TO SD-EST-SCORE              
007870         MOVE WS-CAND-GLBL-SCORE (WS-CX-IDX) TO SD-GLOBAL-SCORE           
007880         PERFORM 4160-COPY-CELLS THRU 4160-EXIT                           
007890           VARYING WS-GNT-IDX FROM 1 BY 1                                 
007900             UNTIL WS-GNT-IDX > 20                                        
007910         RELEASE SD-RECORD                                                
007920     END-IF.                                                              
007930 4150-EXIT.                                                               
007940     EXIT.                                                                
007950*                                                                         
007960 4160-COPY-CELLS.                                                         
007970     MOVE WS-CELL-FILLED (WS-CX-IDX, WS-GNT-IDX)                          
007980       TO SD-CELL-FILLED (WS-GNT-IDX)                                     
007990     MOVE WS-CELL-VALUE  (WS-CX-IDX, WS-GNT-IDX)                          
008000       TO SD-CELL-VALUE  (WS-GNT-IDX).                                    
008010 4160-EXIT.                                                               
008020     EXIT.                                                                
008030*                                                                         
008040 5000-WRITE-REPORT.                                                       
008050     MOVE WS-HEADING-LINE-1 TO SR-PRINT-LINE                              
008060     WRITE SR-PRINT-LINE                                                  
008070*                                                                         
008080     PERFORM 5100-RETURN-AND-PRINT THRU 5100-EXIT                         
008090       UNTIL SORT-EOF                                                     
008100*                                                                         
008110     MOVE SPACES TO SR-PRINT-LINE                                         
008120     STRING "TOTAL DECKS SUGGESTED: " DELIMITED BY SIZE                   
008130            WS-PRINTED-COUNT          DELIMITED BY SIZE                   
008140            INTO SR-PRINT-LINE                                            
008150     END-STRING                                                           
008160     WRITE SR-PRINT-LINE.                                                 
008170 5000-EXIT.                                                               
008180     EXIT.                                                                
008190*                                                                         
008200 5100-RETURN-AND-PRINT.                                                   
008210     RETURN SORT-FILE INTO SD-RECORD                                      
008220         AT END                                                           
008230             MOVE "Y" TO WS-SORT-EOF-SW                                   
008240             GO TO 5100-EXIT                                              
008250     END-RETURN                                                           
008260*                                                                         
008270     MOVE SPACES            TO WS-DETAIL-LINE                             
008280     MOVE SD-DECK-NAME (1:40) TO WD-DECK-NAME                             
008290     MOVE SD-KNOWN-SCORE     TO WD-KNOWN-SCORE                            
008300     IF ESTIMATING                                                        
008310         MOVE SD-EST-SCORE   TO WD-EST-SCORE                              
008320     END-IF                                                               
008330     MOVE SD-GLOBAL-SCORE    TO WD-GLOBAL-SCORE                           
008340     PERFORM 5150-MOVE-ONE-CELL THRU 5150-EXIT                            
008350       VARYING WS-GNT-IDX FROM 1 BY 1                                     
008360         UNTIL WS-GNT-IDX > 20                                            
008370     MOVE WS-DETAIL-LINE TO SR-PRINT-LINE                                 
008380     WRITE SR-PRINT-LINE                                                  
008390     ADD WS-ONE TO WS-PRINTED-COUNT.                                      
008400 5100-EXIT.                                                               
008410     EXIT.                                                                
008420*                                                                         
008430 5150-MOVE-ONE-CELL.                                                      
008440     IF SD-CELL-FILLED (WS-GNT-IDX) = "Y"                                 
008450         MOVE SD-CELL-VALUE (WS-GNT-IDX)                                  
008460           TO WD-CELL (WS-GNT-IDX)                                        
008470     END-IF.                                                              
008480 5150-EXIT.                                                               
008490     EXIT.                                                                
008500*                                                                         
008510 0900-CLOSE-FILES.                                                        
008520     CLOSE PARM-CARD MATCH-MASTER DECK-INDEX GAUNTLET-FILE                
008530           BANLIST-FILE SUGGEST-RPT                                       
008540     DISPLAY "DECKSUG - RUN COMPLETE.  SUGGESTED: "                       
008550             WS-PRINTED-COUNT.                                            
008560 0900-EXIT.                                                               
008570     EXIT.                                                                
008580*                                                                         
008590 END PROGRAM DECKSUG.                                                     
