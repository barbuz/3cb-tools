000010 IDENTIFICATION DIVISION.                                                 
000020 PROGRAM-ID.     CARDSUG.                                                 
000030 AUTHOR.         G. VASQUEZ.                                              
000040 INSTALLATION.   3CB GAME RESULTS UNIT.                                   
000050 DATE-WRITTEN.   06/19/1987.                                              
000060 DATE-COMPILED.                                                           
000070 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.                        
000080*                                                                         
000090***************************************************************           
000100*                      C H A N G E   L O G                    *           
000110***************************************************************           
000120* 06/19/87 GVS  INITIAL RELEASE.  SAME GAUNTLET COLUMNS AS        CR1015  
000130*               DECKSUG BUT SCORED PER CARD INSTEAD OF PER        CR1015  
000140*               DECK - TELLS US WHICH CARDS ARE CARRYING THE      CR1015  
000150*               DECK AND WHICH ARE DEAD WEIGHT.                   CR1015  
000160* 09/11/88 GVS  BANLIST PASS ADDED, SAME AS DECKSUG CR1063.       CR1063  
000170* 02/27/93 RTP  RAISED TABLE LIMITS WITH INGEST/DECKSUG.          CR1355  
000180* 07/30/95 LMK  SORT KEY LIST CARRIES THE INSERTION-ORDER         CR1480  
000190*               TIEBREAKER (SEE DECKSUG CR1480).                  CR1480  
000200* 01/06/99 LMK  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS.  NO          CR1699  
000210*               CHANGE REQUIRED, SIGNED OFF.                      CR1699  
000220* 04/02/01 DWH  BAN FLAG MOVED TO THE PARM CARD - WAS WIRED       CR1770  
000230*               ON, NOW DEFAULTS ON BUT CAN BE TURNED OFF FOR     CR1770  
000240*               TESTING WITHOUT RECOMPILING.                      CR1770  
000250* 07/18/05 DWH  0700-CHECK-DECKIDX NOW DOES A GENUINE SEARCH      CR1795  
000260*               ALL AGAINST THE DECK INDEX TABLE INSTEAD OF A     CR1795  
000270*               LINEAR SCAN (SEE DECKSUG CR1790) - AND DROPPED    CR1795  
000280*               THE DEAD BY-OPPONENT MASTER TABLE VIEW THAT WAS   CR1795  
000290*               NEVER ACTUALLY SEARCHED.                          CR1795  
000300* 08/01/05 DWH  FIXED MATCH-MASTER RECORD LENGTH - THE S9V9999    CR1933  
000310*               SIGN IS LEADING SEPARATE RESULT FIELD IS 6        CR1933  
000320*               BYTES, NOT 5, SO THE FD WAS ONE BYTE SHORT OF     CR1933  
000330*               THE ACTUAL 263-BYTE RECORD.                       CR1933  
000340* 08/01/05 DWH  PULLED THE FILE-STATUS BYTES AND EOF/FOUND/BAN/   CR1933  
000350*               THRESHOLD SWITCHES BACK OUT OF WS-FILE-STATUSES   CR1933  
000360*               AND WS-SWITCHES INTO STANDALONE 77-LEVEL ITEMS,   CR1933  
000370*               MATCHING HOW THE REST OF THE SHOP DECLARES THIS   CR1933  
000380*               CLASS OF FIELD.                                   CR1933  
000390***************************************************************           
000400*                                                                         
000410* SAME GAUNTLET AS DECKSUG, BUT THIS RUN EXPLODES EVERY                   
000420* OPPONENT DECK INTO ITS 3 CARDS AND AVERAGES THE NEGATED                 
000430* RESULT PER CARD, NOT PER DECK - A CARD THAT SHOWS UP IN                 
000440* SEVERAL DIFFERENT OPPONENT DECKS GETS THE MEAN OF ALL OF                
000450* THEM WITHIN ONE GAUNTLET COLUMN.  NO ESTIMATE PASS HERE -               
000460* CARD-LEVEL GUESSING WAS TRIED AND DROPPED, TOO NOISY.                   
000470*                                                                         
000480 ENVIRONMENT DIVISION.                                                    
000490 CONFIGURATION SECTION.                                                   
000500 SPECIAL-NAMES.                                                           
000510     C01 IS TOP-OF-FORM.                                                  
000520*                                                                         
000530 INPUT-OUTPUT SECTION.                                                    
000540 FILE-CONTROL.                                                            
000550     SELECT PARM-CARD    ASSIGN TO PARMCARD                               
000560            ORGANIZATION IS SEQUENTIAL                                    
000570            FILE STATUS  IS FS-PARM-CARD.                                 
000580*                                                                         
000590     SELECT MATCH-MASTER ASSIGN TO MTCHMSTR                               
000600            ORGANIZATION IS SEQUENTIAL                                    
000610            FILE STATUS  IS FS-MATCH-MASTER.                              
000620*                                                                         
000630     SELECT DECK-INDEX   ASSIGN TO DECKNDX                                
000640            ORGANIZATION IS LINE SEQUENTIAL                               
000650            FILE STATUS  IS FS-DECK-INDEX.                                
000660*                                                                         
000670     SELECT GAUNTLET-FILE ASSIGN TO GAUNTLET                              
000680            ORGANIZATION IS LINE SEQUENTIAL                               
000690            FILE STATUS  IS FS-GAUNTLET-FILE.                             
000700*                                                                         
000710     SELECT BANLIST-FILE ASSIGN TO BANLIST                                
000720            ORGANIZATION IS LINE SEQUENTIAL                               
000730            FILE STATUS  IS FS-BANLIST-FILE.                              
000740*                                                                         
000750     SELECT CARDRPT-FILE ASSIGN TO CDSUGRPT                               
000760            ORGANIZATION IS LINE SEQUENTIAL                               
000770            FILE STATUS  IS FS-CARDRPT-FILE.                              
000780*                                                                         
000790     SELECT SORT-FILE    ASSIGN TO SORTWK01.                              
000800*                                                                         
000810 DATA DIVISION.                                                           
000820 FILE SECTION.                                                            
000830*                                                                         
000840 FD  PARM-CARD                                                            
000850     RECORD CONTAINS 20 CHARACTERS                                        
000860     RECORDING MODE IS F.                                                 
000870 01  PC-RECORD.                                                           
000880     05  PC-BAN-FLAG             PIC X(01).                               
000890     05  PC-THRESHOLD-GIVEN      PIC X(01).                               
000900     05  PC-THRESHOLD-VALUE      PIC S9(04)V9999                          
000910                                 SIGN IS LEADING SEPARATE.                
000920     05  FILLER                  PIC X(09).                               
000930*                                                                         
000940 FD  MATCH-MASTER                                                         
000950     RECORD CONTAINS 263 CHARACTERS                                       
000960     RECORDING MODE IS F.                                                 
000970 01  MM-RECORD.                                                           
000980     05  MM-DECK-NAME            PIC X(128).                              
000990     05  MM-OPP-DECK-NAME        PIC X(128).                              
001000     05  MM-RESULT               PIC S9V9999                              
001010                                 SIGN IS LEADING SEPARATE.                
001020     05  FILLER                  PIC X(01).                               
001030*                                                                         
001040 FD  DECK-INDEX.                                                          
001050 01  DX-RECORD.                                                           
001060     05  DX-DECK-NAME            PIC X(128).                              
001070     05  FILLER                  PIC X(01).                               
001080*                                                                         
001090 FD  GAUNTLET-FILE.                                                       
001100 01  GA-RECORD.                                                           
001110     05  GA-DECK-NAME            PIC X(128).                              
001120     05  FILLER                  PIC X(01).                               
001130*                                                                         
001140 FD  BANLIST-FILE.                                                        
001150 01  BL-RECORD.                                                           
001160     05  BL-CARD-NAME            PIC X(40).                               
001170     05  FILLER                  PIC X(01).                               
001180*                                                                         
001190 FD  CARDRPT-FILE.                                                        
001200 01  CR-PRINT-LINE               PIC X(260).                              
001210*                                                                         
001220 SD  SORT-FILE.                                                           
001230 01  SD-RECORD.                                                           
001240     05  SD-SEQ-NO               PIC S9(04) COMP.                         
001250     05  SD-CARD-NAME            PIC X(40).                               
001260     05  SD-TOTAL                PIC S9(04)V9999                          
001270                                 SIGN IS LEADING SEPARATE.                
001280     05  SD-CELL OCCURS 20 TIMES.                                         
001290         10  SD-CELL-FILLED      PIC X(01).                               
001300         10  SD-CELL-VALUE       PIC S9V9999                              
001310                                 SIGN IS LEADING SEPARATE.                
001320     05  FILLER                  PIC X(01).                               
001330*                                                                         
001340 WORKING-STORAGE SECTION.                                                 
001350*                                                                         
001360 77  FS-PARM-CARD            PIC X(02) VALUE SPACES.                      
001370 77  FS-MATCH-MASTER         PIC X(02) VALUE SPACES.                      
001380 77  FS-DECK-INDEX           PIC X(02) VALUE SPACES.                      
001390 77  FS-GAUNTLET-FILE        PIC X(02) VALUE SPACES.                      
001400 77  FS-BANLIST-FILE         PIC X(02) VALUE SPACES.                      
001410 77  FS-CARDRPT-FILE         PIC X(02) VALUE SPACES.                      
001420*                                                                         
001430 77  WS-MASTER-EOF-SW        PIC X(01) VALUE "N".                         
001440     88  MASTER-EOF                     VALUE "Y".                        
001450 77  WS-SORT-EOF-SW          PIC X(01) VALUE "N".                         
001460     88  SORT-EOF                       VALUE "Y".                        
001470 77  WS-FOUND-SW             PIC X(01) VALUE "N".                         
001480     88  ROW-FOUND                      VALUE "Y".                        
001490 77  WS-BAN-FLAG             PIC X(01) VALUE "Y".                         
001500     88  BAN-FILTER-ON                  VALUE "Y".                        
001510 77  WS-THRESHOLD-GIVEN      PIC X(01) VALUE "N".                         
001520     88  THRESHOLD-WAS-GIVEN            VALUE "Y".                        
001530 01  WS-CONSTANTS.                                                        
001540     05  WS-ONE                  PIC S9(04) COMP VALUE 1.                 
001550     05  WS-THRESHOLD-VALUE      PIC S9(04)V9999 VALUE 0.                 
001560     05  FILLER                  PIC X(02).                               
001570*                                                                         
001580* CAPACITY LIMITS FOR THIS RUN.                                           
001590 01  WS-LIMITS.                                                           
001600     05  WS-MAX-MASTER-ROWS      PIC S9(04) COMP VALUE 8000.              
001610     05  WS-MAX-DECKIDX          PIC S9(04) COMP VALUE 500.               
001620     05  WS-MAX-GAUNTLET         PIC S9(04) COMP VALUE 20.                
001630     05  WS-MAX-BANLIST          PIC S9(04) COMP VALUE 200.               
001640     05  WS-MAX-CARDS            PIC S9(04) COMP VALUE 1000.              
001650     05  WS-MAX-COL-ACCUM        PIC S9(04) COMP VALUE 300.               
001660     05  FILLER                  PIC X(02).                               
001670*                                                                         
001680* THE WHOLE MATCHUP MASTER, HELD IN MEMORY FOR THE RUN - IT IS            
001690* ALREADY IN DECK/OPPONENT SEQUENCE.                                      
001700 01  WS-MASTER-TABLE.                                                     
001710     05  WS-MST-ROW OCCURS 8000 TIMES                                     
001720         INDEXED BY WS-MX-IDX.                                            
001730         10  WS-MST-DECK         PIC X(128).                              
001740         10  WS-MST-OPP          PIC X(128).                              
001750         10  WS-MST-RESULT       PIC S9V9999.                             
001760         10  FILLER              PIC X(01).                               
001770 01  WS-MASTER-COUNT              PIC S9(04) COMP VALUE 0.                
001780*                                                                         
001790*                                                                         
001800 01  WS-DECKIDX-TABLE.                                                    
001810    05  WS-DX-ROW OCCURS 1 TO 500 TIMES                                   
001820        DEPENDING ON WS-DECKIDX-COUNT                                     
001830        ASCENDING KEY WS-DX-NAME                                          
001840         INDEXED BY WS-DXI-IDX.                                           
001850         10  WS-DX-NAME          PIC X(128).                              
001860         10  FILLER              PIC X(01).                               
001870 01  WS-DECKIDX-COUNT            PIC S9(04) COMP VALUE 0.                 
001880*                                                                         
001890 01  WS-GAUNTLET-TABLE.                                                   
001900     05  WS-GNT-ROW OCCURS 20 TIMES                                       
001910         INDEXED BY WS-GNT-IDX.                                           
001920         10  WS-GNT-NAME         PIC X(128).                              
001930        10  WS-GNT-NAME-CARDS REDEFINES WS-GNT-NAME.              CR1795  
001940            15  WS-GNC-CARD1    PIC X(40).                        CR1795  
001950            15  WS-GNC-SEP1     PIC X(03).                        CR1795  
001960            15  WS-GNC-CARD2    PIC X(40).                        CR1795  
001970            15  WS-GNC-SEP2     PIC X(03).                        CR1795  
001980            15  WS-GNC-CARD3    PIC X(40).                        CR1795  
001990            15  FILLER          PIC X(02).                        CR1795  
002000         10  WS-GNT-VALID        PIC X(01).                               
002010             88  GAUNTLET-DECK-VALID        VALUE "Y".                    
002020        10  FILLER              PIC X(01).                                
002030 01  WS-GAUNTLET-COUNT           PIC S9(04) COMP VALUE 0.                 
002040*                                                                         
002050 01  WS-BANLIST-TABLE.                                                    
002060     05  WS-BL-ROW OCCURS 200 TIMES                                       
002070         INDEXED BY WS-BLI-IDX.                                           
002080         10  WS-BL-NAME          PIC X(40).                               
002090        10  FILLER              PIC X(39).                                
002100 01  WS-BANLIST-COUNT            PIC S9(04) COMP VALUE 0.                 
002110*                                                                         
002120* ONE ROW PER DISTINCT CARD SEEN ACROSS ANY GAUNTLET COLUMN.              
002130 01  WS-CARD-TABLE.                                                       
002140     05  WS-CARD-ROW OCCURS 1000 TIMES                                    
002150         INDEXED BY WS-KX-IDX.                                            
002160         10  WS-CARD-NAME        PIC X(40).                               
002170         10  WS-CARD-SEQ-NO      PIC S9(04) COMP.                         
002180         10  WS-CARD-DROP        PIC X(01) VALUE "N".                     
002190         10  WS-CARD-TOTAL       PIC S9(04)V9999.                         
002200         10  WS-CARD-CELL OCCURS 20 TIMES.                                
002210             15  WS-CCELL-FILLED PIC X(01) VALUE "N".                     
002220             15  WS-CCELL-VALUE  PIC S9V9999.                             
002230            15  FILLER          PIC X(01).                                
002240        10  FILLER              PIC X(01).                                
002250 01  WS-CARD-COUNT               PIC S9(04) COMP VALUE 0.                 
002260*                                                                         
002270* PER-COLUMN ACCUMULATOR - RESET FOR EVERY GAUNTLET DECK,                 
002280* HOLDS THE RUNNING SUM/COUNT FOR EACH CARD SEEN IN THAT                  
002290* COLUMN'S SURVIVING OPPONENT DECKS.                                      
002300 01  WS-COL-ACCUM-TABLE.                                                  
002310     05  WS-ACC-ROW OCCURS 300 TIMES                                      
002320         INDEXED BY WS-ACX-IDX.                                           
002330         10  WS-ACC-CARD-NAME    PIC X(40).                               
002340         10  WS-ACC-SUM          PIC S9(05)V9999.                         
002350         10  WS-ACC-CNT          PIC S9(04) COMP.                         
002360        10  FILLER              PIC X(01).                                
002370 01  WS-COL-ACCUM-COUNT          PIC S9(04) COMP VALUE 0.                 
002380*                                                                         
002390* CARD-SPLITTING SCRATCH AREA.                                            
002400 01  WS-SPLIT-AREA.                                                       
002410     05  WS-SPLIT-SOURCE         PIC X(128).                              
002420     05  WS-SPLIT-CARD1          PIC X(40).                               
002430     05  WS-SPLIT-CARD2          PIC X(40).                               
002440     05  WS-SPLIT-CARD3          PIC X(40).                               
002450     05  FILLER                  PIC X(08).                               
002460*                                                                         
002470* FLAT VIEW OF THE SPLIT CARDS - USED BY THE BANLIST DIAGNOSTIC           
002480* DISPLAY.                                                                
002490 01  WS-SPLIT-AREA-FLAT REDEFINES WS-SPLIT-AREA.                          
002500     05  FILLER                  PIC X(128).                              
002510     05  WS-SPLIT-CARDS-COMBINED PIC X(120).                              
002520*                                                                         
002530 01  WS-NEG-RESULT               PIC S9V9999.                             
002540 01  WS-ACCUM-CARD-NAME          PIC X(40).                               
002550 01  WS-ACCUM-RESULT-VALUE       PIC S9V9999.                             
002560*                                                                         
002570 01  WS-BAN-FOUND-SW             PIC X(01) VALUE "N".                     
002580     88  DECK-IS-BANNED                     VALUE "Y".                    
002590*                                                                         
002600 01  WS-PRINTED-COUNT            PIC S9(05) COMP VALUE 0.                 
002610*                                                                         
002620* REPORT DETAIL LINE.                                                     
002630 01  WS-DETAIL-LINE.                                                      
002640     05  WD-CARD-NAME            PIC X(40).                               
002650     05  FILLER                  PIC X(02) VALUE SPACES.                  
002660     05  WD-TOTAL                PIC ----9.9999.                          
002670     05  FILLER                  PIC X(02) VALUE SPACES.                  
002680     05  WD-CELL OCCURS 20 TIMES PIC ---9.9999.                           
002690*                                                                         
002700* FLAT VIEW OF THE DETAIL LINE - SEE DECKSUG CR1480 FOR WHY.              
002710 01  WS-DETAIL-LINE-FLAT REDEFINES WS-DETAIL-LINE.                        
002720    05  WD-FLAT-TEXT            PIC X(230).                               
002730    05  FILLER                  PIC X(04).                                
002740*                                                                         
002750 01  WS-HEADING-LINE-1.                                                   
002760     05  FILLER                  PIC X(40)                                
002770             VALUE "CARD-NAME".                                           
002780     05  FILLER                  PIC X(02) VALUE SPACES.                  
002790     05  FILLER                  PIC X(09) VALUE "TOTAL".                 
002800     05  FILLER                  PIC X(02) VALUE SPACES.                  
002810     05  FILLER                  PIC X(30)                                
002820             VALUE "GAUNTLET COLUMNS FOLLOW".                             
002830*                                                                         
002840 PROCEDURE DIVISION.                                                      
002850*                                                                         
002860 0000-MAIN-LINE.                                                          
002870     PERFORM 0100-OPEN-FILES     THRU 0100-EXIT                           
002880     PERFORM 0200-READ-PARM-CARD THRU 0200-EXIT                           
002890     PERFORM 0300-LOAD-BANLIST   THRU 0300-EXIT                           
002900     PERFORM 0400-LOAD-DECKIDX   THRU 0400-EXIT                           
002910     PERFORM 0500-LOAD-MASTER    THRU 0500-EXIT                           
002920     PERFORM 0600-LOAD-GAUNTLET  THRU 0600-EXIT                           
002930*                                                                         
002940     PERFORM 1000-BUILD-CARD-COLUMN THRU 1000-EXIT                        
002950       VARYING WS-GNT-IDX FROM 1 BY 1                                     
002960         UNTIL WS-GNT-IDX > WS-GAUNTLET-COUNT                             
002970*                                                                         
002980     PERFORM 2500-TOTAL-CARD THRU 2500-EXIT                               
002990       VARYING WS-KX-IDX FROM 1 BY 1                                      
003000         UNTIL WS-KX-IDX > WS-CARD-COUNT                                  
003010*                                                                         
003020     PERFORM 2600-THRESHOLD-FILTER THRU 2600-EXIT                         
003030       VARYING WS-KX-IDX FROM 1 BY 1                                      
003040         UNTIL WS-KX-IDX > WS-CARD-COUNT                                  
003050*                                                                         
003060     PERFORM 4000-SORT-AND-REPORT THRU 4000-EXIT                          
003070*                                                                         
003080     PERFORM 0900-CLOSE-FILES    THRU 0900-EXIT                           
003090*                                                                         
003100     STOP RUN.                                                            
003110*                                                                         
003120 0100-OPEN-FILES.                                                         
003130     OPEN INPUT  PARM-CARD                                                
003140          INPUT  MATCH-MASTER                                             
003150          INPUT  DECK-INDEX                                               
003160          INPUT  GAUNTLET-FILE                                            
003170          INPUT  BANLIST-FILE                                             
003180     OPEN OUTPUT CARDRPT-FILE.                                            
003190 0100-EXIT.                                                               
003200     EXIT.                                                                
003210*                                                                         
003220 0200-READ-PARM-CARD.                                                     
003230     READ PARM-CARD                                                       
003240         AT END                                                           
003250             MOVE SPACES TO PC-RECORD                                     
003260     END-READ                                                             
003270     IF PC-BAN-FLAG = SPACE                                               
003280         MOVE "Y" TO WS-BAN-FLAG                                          
003290     ELSE                                                                 
003300         MOVE PC-BAN-FLAG TO WS-BAN-FLAG                                  
003310     END-IF                                                               
003320     MOVE PC-THRESHOLD-GIVEN  TO WS-THRESHOLD-GIVEN                       
003330     MOVE PC-THRESHOLD-VALUE  TO WS-THRESHOLD-VALUE.                      
003340 0200-EXIT.                                                               
003350     EXIT.                                                                
003360*                                                                         
003370 0300-LOAD-BANLIST.                                                       
003380     PERFORM 0350-READ-ONE-BANNED THRU 0350-EXIT                          
003390       UNTIL FS-BANLIST-FILE = "10".                                      
003400 0300-EXIT.                                                               
003410     EXIT.                                                                
003420*                                                                         
003430 0350-READ-ONE-BANNED.                                                    
003440     READ BANLIST-FILE                                                    
003450         AT END                                                           
003460             MOVE "10" TO FS-BANLIST-FILE                                 
003470             GO TO 0350-EXIT                                              
003480     END-READ                                                             
003490     ADD WS-ONE TO WS-BANLIST-COUNT                                       
003500     MOVE BL-CARD-NAME TO WS-BL-NAME (WS-BANLIST-COUNT).                  
003510 0350-EXIT.                                                               
003520     EXIT.                                                                
003530*                                                                         
003540 0400-LOAD-DECKIDX.                                                       
003550     PERFORM 0450-READ-ONE-DECKIDX THRU 0450-EXIT                         
003560       UNTIL FS-DECK-INDEX = "10".                                        
003570 0400-EXIT.                                                               
003580     EXIT.                                                                
003590*                                                                         
003600 0450-READ-ONE-DECKIDX.                                                   
003610     READ DECK-INDEX                                                      
003620         AT END                                                           
003630             MOVE "10" TO FS-DECK-INDEX                                   
003640             GO TO 0450-EXIT                                              
003650     END-READ                                                             
003660     ADD WS-ONE TO WS-DECKIDX-COUNT                                       
003670     MOVE DX-DECK-NAME TO WS-DX-NAME (WS-DECKIDX-COUNT).                  
003680 0450-EXIT.                                                               
003690     EXIT.                                                                
003700*                                                                         
003710 0500-LOAD-MASTER.                                                        
003720     PERFORM 0550-READ-ONE-MASTER THRU 0550-EXIT                          
003730       UNTIL MASTER-EOF.                                                  
003740 0500-EXIT.                                                               
003750     EXIT.                                                                
003760*                                                                         
003770 0550-READ-ONE-MASTER.                                                    
003780     READ MATCH-MASTER                                                    
003790         AT END                                                           
003800             MOVE "Y" TO WS-MASTER-EOF-SW                                 
003810             GO TO 0550-EXIT                                              
003820     END-READ                                                             
003830     ADD WS-ONE TO WS-MASTER-COUNT                                        
003840     MOVE MM-DECK-NAME     TO WS-MST-DECK (WS-MASTER-COUNT)               
003850     MOVE MM-OPP-DECK-NAME TO WS-MST-OPP  (WS-MASTER-COUNT)               
003860     MOVE MM-RESULT        TO WS-MST-RESULT (WS-MASTER-COUNT).            
003870 0550-EXIT.                                                               
003880     EXIT.                                                                
003890*                                                                         
003900 0600-LOAD-GAUNTLET.                                                      
003910     PERFORM 0650-READ-ONE-GAUNTLET THRU 0650-EXIT                        
003920       UNTIL FS-GAUNTLET-FILE = "10".                                     
003930 0600-EXIT.                                                               
003940     EXIT.                                                                
003950*                                                                         
003960 0650-READ-ONE-GAUNTLET.                                                  
003970     READ GAUNTLET-FILE                                                   
003980         AT END                                                           
003990             MOVE "10" TO FS-GAUNTLET-FILE                                
004000             GO TO 0650-EXIT                                              
004010     END-READ                                                             
004020     ADD WS-ONE TO WS-GAUNTLET-COUNT                                      
004030     MOVE GA-DECK-NAME TO WS-GNT-NAME (WS-GAUNTLET-COUNT)                 
004040     MOVE "N"          TO WS-GNT-VALID (WS-GAUNTLET-COUNT)                
004050     PERFORM 0700-CHECK-DECKIDX THRU 0700-EXIT.                           
004060 0650-EXIT.                                                               
004070     EXIT.                                                                
004080*                                                                         
004090* DOES THE GAUNTLET MEMBER EXIST IN THE MASTER DECK INDEX?                
004100* WARN AND LEAVE THE COLUMN EMPTY IF NOT (SAME AS DECKSUG -               
004110* SEARCH ALL IS SAFE, THE INDEX IS KEPT SORTED ASCENDING).        CR1795  
004120 0700-CHECK-DECKIDX.                                                      
004130    MOVE "N" TO WS-FOUND-SW                                               
004140    IF WS-DECKIDX-COUNT > 0                                       CR1795  
004150        SET WS-DXI-IDX TO 1                                       CR1795  
004160        SEARCH ALL WS-DX-ROW                                      CR1795  
004170            AT END                                                CR1795  
004180                MOVE "N" TO WS-FOUND-SW                           CR1795  
004190            WHEN WS-DX-NAME (WS-DXI-IDX)                          CR1795  
004200                 = WS-GNT-NAME (WS-GAUNTLET-COUNT)                CR1795  
004210                MOVE "Y" TO WS-FOUND-SW                           CR1795  
004220        END-SEARCH                                                CR1795  
004230    END-IF                                                        CR1795  
004240*                                                                         
004250    IF ROW-FOUND                                                          
004260        MOVE "Y" TO WS-GNT-VALID (WS-GAUNTLET-COUNT)                      
004270    ELSE                                                                  
004280        DISPLAY "CARDSUG - WARNING, GAUNTLET DECK NOT ON "                
004290                "FILE: "                                                  
004300                WS-GNC-CARD1 (WS-GAUNTLET-COUNT) "/"              CR1795  
004310                WS-GNC-CARD2 (WS-GAUNTLET-COUNT) "/"              CR1795  
004320                WS-GNC-CARD3 (WS-GAUNTLET-COUNT)                  CR1795  
004330    END-IF.                                                               
004340 0700-EXIT.                                                               
004350    EXIT.                                                                 
004360*                                                                         
004370*-----------------------------------------------------------*             
004380* ONE GAUNTLET COLUMN - SCAN THE MASTER FOR THIS DECK'S ROWS, *           
004390* DROP BANNED OPPONENTS WHEN THE BAN FLAG IS ON, NEGATE, AND *            
004400* ACCUMULATE EACH OPPONENT'S 3 CARDS SEPARATELY.              *           
004410*-----------------------------------------------------------*             
004420 1000-BUILD-CARD-COLUMN.                                                  
004430     MOVE 0 TO WS-COL-ACCUM-COUNT                                         
004440     IF GAUNTLET-DECK-VALID (WS-GNT-IDX)                                  
004450         PERFORM 1100-SCAN-MASTER-FOR-COLUMN THRU 1100-EXIT               
004460           VARYING WS-MX-IDX FROM 1 BY 1                                  
004470             UNTIL WS-MX-IDX > WS-MASTER-COUNT                            
004480     END-IF                                                               
004490*                                                                         
004500     PERFORM 1500-POST-COLUMN-AVERAGE THRU 1500-EXIT                      
004510       VARYING WS-ACX-IDX FROM 1 BY 1                                     
004520         UNTIL WS-ACX-IDX > WS-COL-ACCUM-COUNT.                           
004530 1000-EXIT.                                                               
004540     EXIT.                                                                
004550*                                                                         
004560 1100-SCAN-MASTER-FOR-COLUMN.                                             
004570     IF WS-MST-DECK (WS-MX-IDX) = WS-GNT-NAME (WS-GNT-IDX)                
004580         MOVE WS-MST-OPP (WS-MX-IDX) TO WS-SPLIT-SOURCE                   
004590         PERFORM 9000-SPLIT-DECK     THRU 9000-EXIT                       
004600         MOVE "N" TO WS-BAN-FOUND-SW                                      
004610         IF BAN-FILTER-ON                                                 
004620             PERFORM 8000-BAN-CHECK  THRU 8000-EXIT                       
004630         END-IF                                                           
004640         IF NOT DECK-IS-BANNED                                            
004650             COMPUTE WS-NEG-RESULT =                                      
004660                     WS-MST-RESULT (WS-MX-IDX) * -1                       
004670             MOVE WS-SPLIT-CARD1 TO WS-ACCUM-CARD-NAME                    
004680             MOVE WS-NEG-RESULT  TO WS-ACCUM-RESULT-VALUE                 
004690             PERFORM 1200-ACCUM-ONE-CARD THRU 1200-EXIT                   
004700             MOVE WS-SPLIT-CARD2 TO WS-ACCUM-CARD-NAME                    
004710             PERFORM 1200-ACCUM-ONE-CARD THRU 1200-EXIT                   
004720             MOVE WS-SPLIT-CARD3 TO WS-ACCUM-CARD-NAME                    
004730             PERFORM 1200-ACCUM-ONE-CARD THRU 1200-EXIT                   
004740         END-IF                                                           
004750     END-IF.                                                              
004760 1100-EXIT.                                                               
004770     EXIT.                                                                
004780*                                                                         
004790 1200-ACCUM-ONE-CARD.                                                     
004800     MOVE "N" TO WS-FOUND-SW                                              
004810     SET WS-ACX-IDX TO 1                                                  
004820     PERFORM 1250-SCAN-ACCUM THRU 1250-EXIT                               
004830       UNTIL WS-ACX-IDX > WS-COL-ACCUM-COUNT                              
004840          OR ROW-FOUND                                                    
004850*                                                                         
004860     IF NOT ROW-FOUND                                                     
004870         ADD WS-ONE TO WS-COL-ACCUM-COUNT                                 
004880         SET WS-ACX-IDX TO WS-COL-ACCUM-COUNT                             
004890         MOVE WS-ACCUM-CARD-NAME TO WS-ACC-CARD-NAME (WS-ACX-IDX)         
004900         MOVE 0 TO WS-ACC-SUM (WS-ACX-IDX)                                
004910         MOVE 0 TO WS-ACC-CNT (WS-ACX-IDX)                                
004920     END-IF                                                               
004930*                                                                         
004940     ADD WS-ACCUM-RESULT-VALUE TO WS-ACC-SUM (WS-ACX-IDX)                 
004950     ADD WS-ONE                TO WS-ACC-CNT (WS-ACX-IDX).                
004960 1200-EXIT.                                                               
004970     EXIT.                                                                
004980*                                                                         
004990 1250-SCAN-ACCUM.                                                         
005000     IF WS-ACC-CARD-NAME (WS-ACX-IDX) = WS-ACCUM-CARD-NAME                
005010         MOVE "Y" TO WS-FOUND-SW                                          
005020     ELSE                                                                 
005030         SET WS-ACX-IDX UP BY 1                                           
005040     END-IF.                                                              
005050 1250-EXIT.                                                               
005060     EXIT.                                                                
005070*                                                                         
005080* ONE ENTRY OF THE COLUMN ACCUMULATOR BECOMES ONE FILLED CELL             
005090* OF THE GLOBAL CARD TABLE.                                               
005100 1500-POST-COLUMN-AVERAGE.                                                
005110     PERFORM 1550-FIND-OR-ADD-CARD THRU 1550-EXIT                         
005120     COMPUTE WS-CCELL-VALUE (WS-KX-IDX, WS-GNT-IDX) ROUNDED =             
005130             WS-ACC-SUM (WS-ACX-IDX) / WS-ACC-CNT (WS-ACX-IDX)            
005140     MOVE "Y" TO WS-CCELL-FILLED (WS-KX-IDX, WS-GNT-IDX).                 
005150 1500-EXIT.                                                               
005160     EXIT.                                                                
005170*                                                                         
005180 1550-FIND-OR-ADD-CARD.                                                   
005190     MOVE "N" TO WS-FOUND-SW                                              
005200     SET WS-KX-IDX TO 1                                                   
005210     PERFORM 1560-SCAN-CARDS THRU 1560-EXIT                               
005220       UNTIL WS-KX-IDX > WS-CARD-COUNT                                    
005230          OR ROW-FOUND                                                    
005240*                                                                         
005250     IF NOT ROW-FOUND                                                     
005260         ADD WS-ONE TO WS-CARD-COUNT                                      
005270         SET WS-KX-IDX TO WS-CARD-COUNT                                   
005280         MOVE WS-ACC-CARD-NAME (WS-ACX-IDX)                               
005290           TO WS-CARD-NAME (WS-KX-IDX)                                    
005300         MOVE WS-CARD-COUNT TO WS-CARD-SEQ-NO (WS-KX-IDX)                 
005310     END-IF.                                                              
005320 1550-EXIT.                                                               
005330     EXIT.                                                                
005340*                                                                         
005350 1560-SCAN-CARDS.                                                         
005360     IF WS-CARD-NAME (WS-KX-IDX) = WS-ACC-CARD-NAME (WS-ACX-IDX)          
005370         MOVE "Y" TO WS-FOUND-SW                                          
005380     ELSE                                                                 
005390         SET WS-KX-IDX UP BY 1                                            
005400     END-IF.                                                              
005410 1560-EXIT.                                                               
005420     EXIT.                                                                
005430*                                                                         
005440*-----------------------------------------------------------*             
005450* TOTAL(CARD) = SUM OF KNOWN CELLS; THRESHOLD IS STRICT (>). *            
005460*-----------------------------------------------------------*             
005470 2500-TOTAL-CARD.                                                         
005480     MOVE 0 TO WS-CARD-TOTAL (WS-KX-IDX)                                  
005490     PERFORM 2550-ADD-KNOWN-CELL THRU 2550-EXIT                           
005500       VARYING WS-GNT-IDX FROM 1 BY 1                                     
005510         UNTIL WS-GNT-IDX > WS-GAUNTLET-COUNT.                            
005520 2500-EXIT.                                                               
005530     EXIT.                                                                
005540*                                                                         
005550 2550-ADD-KNOWN-CELL.                                                     
005560     IF WS-CCELL-FILLED (WS-KX-IDX, WS-GNT-IDX) = "Y"                     
005570         ADD WS-CCELL-VALUE (WS-KX-IDX, WS-GNT-IDX)                       
005580          TO WS-CARD-TOTAL (WS-KX-IDX)                                    
005590     END-IF.                                                              
005600 2550-EXIT.                                                               
005610     EXIT.                                                                
005620*                                                                         
005630 2600-THRESHOLD-FILTER.                                                   
005640     IF THRESHOLD-WAS-GIVEN                                               
005650         IF WS-CARD-TOTAL (WS-KX-IDX) NOT > WS-THRESHOLD-VALUE            
005660             MOVE "Y" TO WS-CARD-DROP (WS-KX-IDX)                         
005670         END-IF                                                           
005680     END-IF.                                                              
005690 2600-EXIT.                                                               
005700     EXIT.                                                                
005710*                                                                         
005720*-----------------------------------------------------------*             
005730* SHARED RULE U-BAN - SAME TEST AS DECKSUG.                  *            
005740*-----------------------------------------------------------*             
005750 8000-BAN-CHECK.                                                          
005760     SET WS-BLI-IDX TO 1                                                  
005770     PERFORM 8050-SCAN-BANLIST THRU 8050-EXIT                             
005780       UNTIL WS-BLI-IDX > WS-BANLIST-COUNT                                
005790          OR DECK-IS-BANNED.                                              
005800 8000-EXIT.                                                               
005810     EXIT.                                                                
005820*                                                                         
005830 8050-SCAN-BANLIST.                                                       
005840     IF WS-BL-NAME (WS-BLI-IDX) = WS-SPLIT-CARD1                          
005850        OR WS-BL-NAME (WS-BLI-IDX) = WS-SPLIT-CARD2                       
005860        OR WS-BL-NAME (WS-BLI-IDX) = WS-SPLIT-CARD3                       
005870         MOVE "Y" TO WS-BAN-FOUND-SW                                      
005880     ELSE                                                                 
005890         SET WS-BLI-IDX UP BY 1                                           
005900     END-IF.                                                              
005910 8050-EXIT.                                                               
005920     EXIT.                                                                
005930*                                                                         
005940* SPLIT WS-SPLIT-SOURCE INTO ITS 3 " | "-SEPARATED CARDS.                 
005950 9000-SPLIT-DECK.                                                         
005960     UNSTRING WS-SPLIT-SOURCE DELIMITED BY " | "                          
005970         INTO WS-SPLIT-CARD1 WS-SPLIT-CARD2 WS-SPLIT-CARD3                
005980     END-UNSTRING.                                                        
005990 9000-EXIT.                                                               
006000     EXIT.                                                                
006010*                                                                         
006020*-----------------------------------------------------------*             
006030* SORT SURVIVING CARDS DESCENDING BY TOTAL, TIES BROKEN BY    *           
006040* FIRST-SEEN ORDER, AND PRINT.                                *           
006050*-----------------------------------------------------------*             
006060 4000-SORT-AND-REPORT.                                                    
006070     SORT SORT-FILE                                                       
006080         DESCENDING KEY SD-TOTAL                                          
006090         ASCENDING  KEY SD-SEQ-NO                                         
006100         INPUT PROCEDURE  IS 4100-FEED-SORT THRU 4100-FEED-EXIT           
006110         OUTPUT PROCEDURE IS 5000-WRITE-REPORT                            
006120                           THRU 5000-EXIT.                                
006130 4000-EXIT.                                                               
006140     EXIT.                                                                
006150*                                                                         
006160 4100-FEED-SORT.                                                          
006170     PERFORM 4150-RELEASE-ONE THRU 4150-EXIT                              
006180       VARYING WS-KX-IDX FROM 1 BY 1                                      
006190         UNTIL WS-KX-IDX > WS-CARD-COUNT.                                 
006200 4100-FEED-EXIT.                                                          
006210     EXIT.                                                                
006220*                                                                         
006230 4150-RELEASE-ONE.                                                        
006240     IF WS-CARD-DROP (WS-KX-IDX) NOT = "Y"                                
006250         MOVE WS-CARD-SEQ-NO (WS-KX-IDX) TO SD-SEQ-NO                     
006260         MOVE WS-CARD-NAME   (WS-KX-IDX) TO SD-CARD-NAME                  
006270         MOVE WS-CARD-TOTAL  (WS-KX-IDX) TO SD-TOTAL                      
006280         PERFORM 4160-COPY-CELLS THRU 4160-EXIT                           
006290           VARYING WS-GNT-IDX FROM 1 BY 1                                 
006300             UNTIL WS-GNT-IDX > 20                                        
006310         RELEASE SD-RECORD                                                
006320     END-IF.                                                              
006330 4150-EXIT.                                                               
006340     EXIT.                                                                
006350*                                                                         
006360 4160-COPY-CELLS.                                                         
006370     MOVE WS-CCELL-FILLED (WS-KX-IDX, WS-GNT-IDX)                         
006380       TO SD-CELL-FILLED  (WS-GNT-IDX)                                    
006390     MOVE WS-CCELL-VALUE  (WS-KX-IDX, WS-GNT-IDX)                         
006400       TO SD-CELL-VALUE   (WS-GNT-IDX).                                   
006410 4160-EXIT.                                                               
006420     EXIT.                                                                
006430*                                                                         
006440 5000-WRITE-REPORT.                                                       
006450     MOVE WS-HEADING-LINE-1 TO CR-PRINT-LINE                              
006460     WRITE CR-PRINT-LINE                                                  
006470*                                                                         
006480     PERFORM 5100-RETURN-AND-PRINT THRU 5100-EXIT                         
006490       UNTIL SORT-EOF                                                     
006500*                                                                         
006510     MOVE SPACES TO CR-PRINT-LINE                                         
006520     STRING "TOTAL CARDS SUGGESTED: " DELIMITED BY SIZE                   
006530            WS-PRINTED-COUNT          DELIMITED BY SIZE                   
006540            INTO CR-PRINT-LINE                                            
006550     END-STRING                                                           
006560     WRITE CR-PRINT-LINE.                                                 
006570 5000-EXIT.                                                               
006580     EXIT.                                                                
006590*                                                                         
006600 5100-RETURN-AND-PRINT.                                                   
006610     RETURN SORT-FILE INTO SD-RECORD                                      
006620         AT END                                                           
006630             MOVE "Y" TO WS-SORT-EOF-SW                                   
006640             GO TO 5100-EXIT                                              
006650     END-RETURN                                                           
006660*                                                                         
006670     MOVE SPACES         TO WS-DETAIL-LINE                                
006680     MOVE SD-CARD-NAME   TO WD-CARD-NAME                                  
006690     MOVE SD-TOTAL       TO WD-TOTAL                                      
006700     PERFORM 5150-MOVE-ONE-CELL THRU 5150-EXIT                            
006710       VARYING WS-GNT-IDX FROM 1 BY 1                                     
006720         UNTIL WS-GNT-IDX > 20                                            
006730     MOVE WS-DETAIL-LINE TO CR-PRINT-LINE                                 
006740     WRITE CR-PRINT-LINE                                                  
006750     ADD WS-ONE TO WS-PRINTED-COUNT.                                      
006760 5100-EXIT.                                                               
006770     EXIT.                                                                
006780*                                                                         
006790 5150-MOVE-ONE-CELL.                                                      
006800     IF SD-CELL-FILLED (WS-GNT-IDX) = "Y"                                 
006810         MOVE SD-CELL-VALUE (WS-GNT-IDX)                                  
006820           TO WD-CELL (WS-GNT-IDX)                                        
006830     END-IF.                                                              
006840 5150-EXIT.                                                               
006850     EXIT.                                                                
006860*                                                                         
006870 0900-CLOSE-FILES.                                                        
006880     CLOSE PARM-CARD MATCH-MASTER DECK-INDEX GAUNTLET-FILE                
006890           BANLIST-FILE CARDRPT-FILE                                      
006900     DISPLAY "CARDSUG - RUN COMPLETE.  SUGGESTED: "                       
006910             WS-PRINTED-COUNT.                                            
006920 0900-EXIT.                                                               
006930     EXIT.                                                                
006940*                                                                         
006950 END PROGRAM CARDSUG.                                                     
